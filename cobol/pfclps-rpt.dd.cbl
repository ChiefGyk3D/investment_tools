000100* 132-COLUMN REPORT PRINT LINES.  EVERY GROUP CARRIES ITS OWN
000200* CARRIAGE-CONTROL BYTE IN POSITION 1 (SEE C01 IN SPECIAL-NAMES)
000300* SO G000/G100/G200/G300/G900 CAN SKIP TO A NEW PAGE OR JUST
000400* SINGLE-SPACE AS THEY BUILD EACH LINE, THEN WRITE RPT-REC.
000500* EACH GROUP IS BUILT INTO ITS OWN 01-LEVEL, THEN "WRITE RPT-REC
000600* FROM" MOVES IT OVER - RPT-REC ITSELF IS THE FD RECORD, DEFINED
000700* IN SETPFC20'S FILE SECTION AT 132 CHARACTERS TO MATCH.
000800* PAGE HEADER - PRINTED BY G000-PRINT-PAGE-HDR AT THE TOP OF
000900* EVERY PAGE (FIRST PAGE AND EVERY OVERFLOW AFTER 54 LINES).
001000 01  RPT-PAGE-HDR-LINE.
001100     05  RPT-PH-CTL                       PIC X(1).
001200     05  FILLER                           PIC X(4) VALUE SPACES.
001300     05  RPT-PH-TITLE                     PIC X(45)
001400            VALUE 'PFCNTR3110 - PERSONAL FINANCE CALC BATCH'.
001500     05  RPT-PH-RUN-LIT                   PIC X(8) VALUE 'RUN ID '.
001600* NOT YET POPULATED FROM A REAL RUN-ID SOURCE - RESERVED FOR THE
001700* DAY THIS JOB IS SCHEDULED UNDER A CONTROL-M / JCL RUN NUMBER.
001800     05  RPT-PH-RUN-ID                    PIC X(8).
001900     05  RPT-PH-PAGE-LIT                  PIC X(6) VALUE 'PAGE '.
002000     05  RPT-PH-PAGE-NO                   PIC ZZZZ9.
002100     05  FILLER                           PIC X(55) VALUE SPACES.
002200* COLUMN HEADER - PRINTED RIGHT AFTER THE PAGE HEADER, LABELS
002300* THE DETAIL-LINE COLUMNS BELOW.
002400 01  RPT-COL-HDR-LINE.
002500     05  RPT-CH-CTL                       PIC X(1).
002600     05  FILLER                           PIC X(9) VALUE SPACES.
002700* COLUMN ORDER HERE MUST STAY IN STEP WITH RPT-DETAIL-LINE BELOW
002800* - THE TWO GROUPS ARE NOT REDEFINES OF EACH OTHER, SO A FIELD
002900* ADDED TO ONE WITHOUT THE OTHER WILL PRINT MISALIGNED HEADINGS.
003000     05  FILLER                           PIC X(9) VALUE 'PERIOD'.
003100   05  FILLER                           PIC X(15) VALUE 'PAYMENT'.
003200  05  FILLER                           PIC X(15) VALUE 'INTEREST'.
003300 05  FILLER                           PIC X(15) VALUE 'PRINCIPAL'.
003400     05  FILLER                           PIC X(17)
003500            VALUE 'CUM-INTEREST'.
003600   05  FILLER                           PIC X(17) VALUE 'BALANCE'.
003700     05  FILLER                           PIC X(34) VALUE SPACES.
003800* REQUEST HEADER - ONE PER CALC-REQUEST, PRINTED BY G010-PRINT-
003900* REQ-HEADER BEFORE THAT REQUEST'S DETAIL LINES START.
004000 01  RPT-REQ-HDR-LINE.
004100     05  RPT-RH-CTL                       PIC X(1).
004200     05  FILLER                           PIC X(2) VALUE SPACES.
004300* REQUEST-ID AND TYPE ARE THE ONLY TWO FIELDS THAT TIE THIS
004400* BANNER LINE BACK TO A SPECIFIC PFC1100-REC ON THE INPUT FILE.
004500     05  RPT-RH-LIT                  PIC X(10) VALUE 'REQUEST # '.
004600     05  RPT-RH-REQ-ID                    PIC 9(4).
004700     05  FILLER                           PIC X(3) VALUE SPACES.
004800     05  RPT-RH-TYPE-LIT                  PIC X(6) VALUE 'TYPE '.
004900     05  RPT-RH-TYPE                      PIC X(2).
005000     05  FILLER                           PIC X(3) VALUE SPACES.
005100* PRINCIPAL/RATE ECHOED BACK FROM THE REQUEST SO A REVIEWER CAN
005200* SPOT-CHECK THE INPUT WITHOUT PULLING THE RAW REQUEST RECORD.
005300     05  RPT-RH-PRIN-LIT             PIC X(11) VALUE 'PRINCIPAL '.
005400     05  RPT-RH-PRINCIPAL                 PIC ZZ,ZZZ,ZZ9.99-.
005500     05  FILLER                           PIC X(3) VALUE SPACES.
005600     05  RPT-RH-RATE-LIT                  PIC X(6) VALUE 'RATE '.
005700     05  RPT-RH-RATE                      PIC ZZ9.9999.
005800     05  FILLER                           PIC X(59) VALUE SPACES.
005900* SCHEDULE DETAIL LINE - ONE PER PRINTED PERIOD (FIRST 12 ONLY,
006000* SEE G100-PRINT-DETAIL-LINE), BUILT BY G105-PRINT-ONE-DETAIL.
006100 01  RPT-DETAIL-LINE.
006200     05  RPT-DL-CTL                       PIC X(1).
006300     05  FILLER                           PIC X(2) VALUE SPACES.
006400     05  RPT-DL-PERIOD                    PIC ZZZZ9.
006500     05  FILLER                           PIC X(3) VALUE SPACES.
006600     05  RPT-DL-PAYMENT                   PIC ZZ,ZZZ,ZZ9.99-.
006700     05  FILLER                           PIC X(2) VALUE SPACES.
006800     05  RPT-DL-INTEREST                  PIC ZZ,ZZZ,ZZ9.99-.
006900     05  FILLER                           PIC X(2) VALUE SPACES.
007000     05  RPT-DL-PRINCIPAL                 PIC ZZ,ZZZ,ZZ9.99-.
007100     05  FILLER                           PIC X(2) VALUE SPACES.
007200     05  RPT-DL-CUM-INTEREST              PIC ZZZ,ZZZ,ZZ9.99-.
007300     05  FILLER                           PIC X(2) VALUE SPACES.
007400     05  RPT-DL-BALANCE                   PIC ZZZ,ZZZ,ZZ9.99-.
007500     05  FILLER                           PIC X(41) VALUE SPACES.
007600* PER-REQUEST TOTALS LINE - PRINTED BY G200-PRINT-TOTALS-LINE
007700* RIGHT AFTER F100-WRITE-SUMMARY, ONE PER SUCCESSFULLY PROCESSED
007800* REQUEST.
007900 01  RPT-TOTALS-LINE.
008000     05  RPT-TL-CTL                       PIC X(1).
008100     05  FILLER                           PIC X(2) VALUE SPACES.
008200* MIRRORS THE FOUR FIELDS F100-WRITE-SUMMARY ROLLS UP INTO
008300* WS-TOT-* AT JOB END - IF THIS LINE'S BALANCE EVER SHOWS
008400* NON-ZERO ON A LOAN TYPE, THE PAYOFF DID NOT REACH ZERO WITHIN
008500* THE REQUESTED DURATION AND THE REQUEST SHOULD BE RE-CHECKED.
008600     05  RPT-TL-LIT                  PIC X(11) VALUE 'TOTALS -- '.
008700   05  RPT-TL-PERIODS-LIT               PIC X(9) VALUE 'PERIODS '.
008800     05  RPT-TL-PERIODS                   PIC ZZZZ9.
008900     05  FILLER                           PIC X(2) VALUE SPACES.
009000   05  RPT-TL-PAYMENT-LIT               PIC X(9) VALUE 'PAYMENT '.
009100     05  RPT-TL-PAYMENT                   PIC ZZ,ZZZ,ZZ9.99-.
009200     05  FILLER                           PIC X(2) VALUE SPACES.
009300 05  RPT-TL-INTEREST-LIT              PIC X(10) VALUE 'INTEREST '.
009400     05  RPT-TL-INTEREST                  PIC ZZZ,ZZZ,ZZ9.99-.
009500     05  FILLER                           PIC X(2) VALUE SPACES.
009600   05  RPT-TL-BALANCE-LIT               PIC X(9) VALUE 'BALANCE '.
009700     05  RPT-TL-BALANCE                   PIC ZZZ,ZZZ,ZZ9.99-.
009800     05  FILLER                           PIC X(26) VALUE SPACES.
009900* RT YEARLY CONTROL-BREAK LINE - ONE PER RT-YEAR-TABLE ENTRY,
010000* PRINTED BY G310-PRINT-ONE-RT-YEAR AS G300 WALKS THE TABLE.
010100 01  RPT-YEARLY-LINE.
010200     05  RPT-YL-CTL                       PIC X(1).
010300     05  FILLER                           PIC X(3) VALUE SPACES.
010400* RT-ONLY REPORT - START/CONTRIB/INTEREST/END GIVE THE CLIENT A
010500* YEAR-BY-YEAR PICTURE OF THE RETIREMENT BALANCE GROWING, WHICH
010600* A 30-YEAR MONTHLY DETAIL SCHEDULE WOULD BURY IN 360 LINES.
010700     05  RPT-YL-LIT                  PIC X(10) VALUE 'PLAN YEAR '.
010800     05  RPT-YL-YEAR                      PIC ZZ9.
010900     05  FILLER                           PIC X(3) VALUE SPACES.
011000     05  RPT-YL-START-LIT                 PIC X(7) VALUE 'START '.
011100     05  RPT-YL-START-BAL                 PIC ZZZ,ZZZ,ZZ9.99-.
011200     05  FILLER                           PIC X(2) VALUE SPACES.
011300  05  RPT-YL-CONTRIB-LIT               PIC X(10) VALUE 'CONTRIB '.
011400     05  RPT-YL-CONTRIB                   PIC ZZ,ZZZ,ZZ9.99-.
011500     05  FILLER                           PIC X(2) VALUE SPACES.
011600 05  RPT-YL-INTEREST-LIT              PIC X(10) VALUE 'INTEREST '.
011700     05  RPT-YL-INTEREST                  PIC ZZ,ZZZ,ZZ9.99-.
011800     05  FILLER                           PIC X(2) VALUE SPACES.
011900     05  RPT-YL-END-LIT                   PIC X(5) VALUE 'END '.
012000     05  RPT-YL-END-BAL                   PIC ZZZ,ZZZ,ZZ9.99-.
012100     05  FILLER                           PIC X(16) VALUE SPACES.
012200* VALIDATION-ERROR LINE - PRINTED BY F150-WRITE-ERROR-SUMMARY FOR
012300* EVERY REQUEST THAT FAILS B200-VALIDATE-REQUEST.
012400 01  RPT-ERR-LINE.
012500     05  RPT-EL-CTL                       PIC X(1).
012600     05  FILLER                           PIC X(2) VALUE SPACES.
012700     05  RPT-EL-LIT                       PIC X(16)
012800            VALUE '**  ERROR  ** - '.
012900     05  RPT-EL-MSG                       PIC X(40).
013000     05  FILLER                           PIC X(73) VALUE SPACES.
013100* END-OF-JOB GRAND TOTALS LINE - PRINTED ONCE BY G900-PRINT-
013200* GRAND-TOTALS AFTER THE LAST REQUEST, ALWAYS AT THE TOP OF A
013300* NEW PAGE (ADVANCING TOP-OF-FORM) SO IT NEVER SHARES A PAGE
013400* WITH THE LAST REQUEST'S DETAIL.
013500 01  RPT-GRAND-TOTALS-LINE.
013600     05  RPT-GT-CTL                       PIC X(1).
013700     05  FILLER                           PIC X(2) VALUE SPACES.
013800* OPERATOR'S TIE-OUT LINE - READ SHOULD ALWAYS EQUAL OK PLUS
013900* ERR; IF IT DOES NOT, A REQUEST FELL THROUGH C000-DISPATCH-CALC
014000* WITHOUT EITHER COUNTER BEING BUMPED AND NEEDS A CODE FIX.
014100     05  RPT-GT-READ-LIT         PIC X(15) VALUE 'REQUESTS READ '.
014200     05  RPT-GT-READ                      PIC ZZZ,ZZ9.
014300     05  FILLER                           PIC X(2) VALUE SPACES.
014400     05  RPT-GT-OK-LIT            PIC X(15) VALUE 'PROCESSED OK '.
014500     05  RPT-GT-OK                        PIC ZZZ,ZZ9.
014600     05  FILLER                           PIC X(2) VALUE SPACES.
014700 05  RPT-GT-ERR-LIT                   PIC X(12) VALUE 'IN ERROR '.
014800     05  RPT-GT-ERR                       PIC ZZZ,ZZ9.
014900     05  FILLER                           PIC X(2) VALUE SPACES.
015000     05  RPT-GT-DTL-LIT                   PIC X(17)
015100            VALUE 'DETAIL RECORDS ='.
015200     05  RPT-GT-DTL                       PIC ZZZ,ZZ9.
015300     05  FILLER                           PIC X(2) VALUE SPACES.
015400     05  RPT-GT-INT-LIT                   PIC X(16)
015500            VALUE 'TOTAL INTEREST '.
015600     05  RPT-GT-INT                       PIC ZZZ,ZZZ,ZZ9.99-.
015700     05  FILLER                           PIC X(3) VALUE SPACES.
015800* ONE-LINE CAPTION AHEAD OF THE FIRST DETAIL LINE OF A NEW PLAN
015900* YEAR (SEE G110-PRINT-YEAR-BREAK) SO A REVIEWER CAN SEE WHERE
016000* YEAR 1 ENDS AND YEAR 2 BEGINS WITHOUT COUNTING PERIODS BY HAND.
016100 01  RPT-YRBRK-LINE.
016200     05  RPT-YB-CTL                       PIC X(1).
016300     05  FILLER                           PIC X(3) VALUE SPACES.
016400     05  RPT-YB-LIT                  PIC X(10) VALUE '---- YEAR '.
016500     05  RPT-YB-YEAR                      PIC ZZZ9.
016600     05  RPT-YB-LIT2                 PIC X(5) VALUE ' ----'.
016700     05  FILLER                           PIC X(109) VALUE SPACES.
