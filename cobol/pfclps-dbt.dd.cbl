000100* DEBT-ITEM RECORD - ONE PER DEBT, KEYED TO ITS OWNING DP
000200* CALC-REQUEST BY PFC-DBT-REQ-ID.  FILE IS GROUPED/SORTED BY
000300* PFC-DBT-REQ-ID SO D510-DP-LOAD-DEBTS CAN READ-AHEAD AND
000400* STOP AS SOON AS THE OWNING REQUEST NUMBER CHANGES.
000500* DEBT-ITEM-FILE IS PREPARED BY THE PLANNING DESK'S INTAKE
000600* PROGRAM (NOT PART OF THIS SUITE) FROM THE CLIENT INTERVIEW
000700* WORKSHEET - THIS COPYBOOK IS THE CONTRACT BETWEEN THAT PROGRAM
000800* AND SETPFC20.  DO NOT REORDER THE FIELDS WITHOUT COORDINATING
000900* BOTH SIDES OF THAT INTERFACE.
001000 01  PFC-DBT-REC.
001100* MATCHES PFC1100-REQ-ID ON THE OWNING CALC-REQUEST RECORD -
001200* D510-DP-LOAD-DEBTS TESTS THIS AGAINST PFC1100-REQ-ID TO KNOW
001300* WHEN THE DEBT GROUP FOR THE CURRENT REQUEST HAS ENDED.
001400     05  PFC-DBT-REQ-ID                   PIC 9(4).
001500* FREE-FORM LABEL, CARRIED THROUGH THE SORT/SWAP WORK AREA
001600* (WS-DP-SWAP-NAME) FOR WHEN THE DETAIL REPORT IS EXTENDED TO
001700* NAME EACH DEBT INSTEAD OF NUMBERING THEM BY TABLE POSITION.
001800     05  PFC-DBT-NAME                     PIC X(15).
001900* BALANCE OWED AS OF THE CALC-REQUEST'S REQUEST-DATE, BEFORE ANY
002000* MONTH OF THE DP PROJECTION RUNS.
002100     05  PFC-DBT-BALANCE                  PIC S9(9)V99  COMP-3.
002200* ANNUAL PERCENTAGE RATE, SAME SHAPE AS PFC1100-REQ-RATE - D531-
002300* DP-APPLY-PAYMENT DIVIDES THIS BY 100 THEN BY 12 FOR THE MONTHLY
002400* PERIODIC RATE, SAME AS EVERY OTHER CALC TYPE IN THE SUITE.
002500     05  PFC-DBT-RATE                     PIC S9(3)V9(4) COMP-3.
002600* CONTRACTUAL MINIMUM MONTHLY PAYMENT - THE FLOOR D531-DP-APPLY-
002700* PAYMENT WILL NEVER PAY LESS THAN, EVEN WHEN THE COMPUTED
002800* INTEREST-PLUS-PAYOFF AMOUNT WOULD BE SMALLER.
002900     05  PFC-DBT-MIN-PAYMENT              PIC S9(7)V99  COMP-3.
003000     05  FILLER                           PIC X(26).
