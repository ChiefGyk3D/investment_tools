000100* SCHEDULE-DETAIL OUTPUT RECORD - ONE PER PERIOD (ONE PER DEBT
000200* PER MONTH FOR DP).  WRITTEN BY F000-WRITE-DETAIL FOR EVERY
000300* CALC TYPE SO THE LAYOUT IS GENERIC ACROSS CI/MG/AL/PL/DP/
000400* RT/SG/EF -- NOT ALL COLUMNS ARE MEANINGFUL FOR EVERY TYPE.
000500 01  PFC-DTL-REC.
000600* CARRIED STRAIGHT FROM PFC1100-REQ-ID SO A DETAIL LINE CAN BE
000700* TRACED BACK TO ITS ORIGINATING REQUEST WITHOUT A JOIN.
000800     05  PFC-DTL-REQ-ID                   PIC 9(4).
000900* COPY OF PFC1100-REQ-TYPE - LETS A DOWNSTREAM READER OF THE RAW
001000* DETAIL FILE TELL CI FROM RT FROM DP WITHOUT GOING BACK TO THE
001100* REQUEST FILE.
001200     05  PFC-DTL-TYPE                     PIC X(2).
001300* PERIOD/YEAR KEPT TOGETHER SO THE YEAR-BREAK COMPARE IN
001400* G105-PRINT-ONE-DETAIL CAN TEST BOTH IN ONE MOVE AS A 9-DIGIT
001500* KEY AGAINST WS-BREAK-PER-YR-KEY, RATHER THAN TWO SEPARATE IFS
001600     05  PFC-DTL-PER-YR.
001700* 1-ORIGIN PERIOD NUMBER WITHIN THE PROJECTION (PAYMENT NUMBER
001800* ON AN AMORTIZING LOAN, MONTH NUMBER ON DP/EF).
001900         10  PFC-DTL-PERIOD               PIC 9(5).
002000* PLAN YEAR THE PERIOD FALLS IN - ON RT THIS IS THE CLIENT'S
002100* ACTUAL AGE THAT YEAR, NOT A 1-ORIGIN COUNTER (SEE D620).
002200         10  PFC-DTL-YEAR                 PIC 9(4).
002300* COMBINED 9-DIGIT COMPARE KEY - SEE THE COMMENT ABOVE.  ONLY
002400* READER IS G105-PRINT-ONE-DETAIL; EVERY OTHER PARAGRAPH USES
002500* THE SPLIT PERIOD/YEAR FIELDS ABOVE.
002600     05  PFC-DTL-PER-YR-KEY REDEFINES PFC-DTL-PER-YR
002700                                          PIC 9(9).
002800* TOTAL CASH OUT (LOAN TYPES) OR IN (RT/SG/EF) THIS PERIOD.
002900     05  PFC-DTL-PAYMENT                  PIC S9(9)V99  COMP-3.
003000* INTEREST CHARGED (LOAN TYPES) OR EARNED (RT/SG) THIS PERIOD -
003100* ALWAYS ZERO ON EF, WHICH ASSUMES NO YIELD ON THE FUND.
003200     05  PFC-DTL-INTEREST                 PIC S9(9)V99  COMP-3.
003300* PRINCIPAL PORTION OF THE PAYMENT ON A LOAN TYPE; ON EF THIS
003400* CARRIES THE REMAINING SHORTFALL INSTEAD (SEE D810).
003500     05  PFC-DTL-PRINCIPAL                PIC S9(9)V99  COMP-3.
003600* RUNNING TOTAL OF PFC-DTL-INTEREST ACROSS THE WHOLE PROJECTION
003700* TO DATE - MATCHES WS-CP-CUM-INTEREST AT WRITE TIME.
003800     05  PFC-DTL-CUM-INTEREST             PIC S9(11)V99 COMP-3.
003900* BALANCE REMAINING (LOAN) OR ACCUMULATED (RT/SG/EF) AS OF THE
004000* END OF THIS PERIOD.
004100     05  PFC-DTL-BALANCE                  PIC S9(11)V99 COMP-3.
004200* CI ONLY (US00212) - BALANCE RESTATED IN TODAY'S PURCHASING
004300* POWER AFTER BACKING OUT THE REQUESTED INFLATION RATE.  ZERO ON
004400* EVERY OTHER CALC TYPE.
004500     05  PFC-DTL-REAL-BALANCE             PIC S9(11)V99 COMP-3.
004600     05  FILLER                           PIC X(36).
