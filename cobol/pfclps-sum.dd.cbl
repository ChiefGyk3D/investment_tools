000100* SUMMARY OUTPUT RECORD - ONE PER CALC-REQUEST, WRITTEN BY
000200* F100-WRITE-SUMMARY WHETHER THE REQUEST WENT TO PROCESSING
000300* (PFC-SUM-STATUS = 'K') OR FAILED VALIDATION (STATUS = 'E').
000400* SUMMARY-FILE IS THE ONE OUTPUT THE PLANNING DESK ACTUALLY READS
000500* DIRECTLY - SCHEDULE-DETAIL-FILE FEEDS A DOWNSTREAM PRINT SYSTEM
000600* THEY NEVER TOUCH.  KEEP THIS RECORD READABLE ON ITS OWN.
000700 01  PFC-SUM-REC.
000800* MATCHES PFC1100-REQ-ID SO THE PLANNING DESK CAN TIE A SUMMARY
000900* LINE BACK TO THE ORIGINAL CALC-REQUEST INPUT RECORD.
001000     05  PFC-SUM-REQ-ID                   PIC 9(4).
001100* COPY OF PFC1100-REQ-TYPE (CI/MG/AL/PL/DP/RT/SG/EF).
001200     05  PFC-SUM-TYPE                     PIC X(2).
001300* 'K' WHEN B200-VALIDATE-REQUEST PASSED AND THE DISPATCH RAN
001400* CLEAN, 'E' WHEN F150-WRITE-ERROR-SUMMARY CAUGHT A VALIDATION
001500* FAILURE - THE PLANNING DESK'S REVIEW SCREEN FILTERS ON THIS.
001600     05  PFC-SUM-STATUS                   PIC X(1).
001700        88  PFC-SUM-OK                    VALUE 'K'.
001800        88  PFC-SUM-IN-ERROR              VALUE 'E'.
001900* TOTAL NUMBER OF PERIODS THE PROJECTION RAN - ZERO ON AN 'E'
002000* RECORD, WS-CP-TOTAL-PERIODS (OR, FOR DP, THE PAYOFF MONTH) ON
002100* A 'K' RECORD.
002200     05  PFC-SUM-PERIODS                  PIC 9(5).
002300* LEVEL PAYMENT (MG/AL/PL), REQUIRED CONTRIBUTION (SG), OR
002400* MONTHLY CONTRIBUTION (RT/EF) - WHICHEVER FIGURE THE CALC TYPE
002500* TREATS AS ITS HEADLINE PAYMENT NUMBER.
002600     05  PFC-SUM-PAYMENT                  PIC S9(9)V99  COMP-3.
002700* CUMULATIVE INTEREST ACROSS THE WHOLE PROJECTION - ALSO ROLLED
002800* INTO WS-TOT-INTEREST-ALL FOR THE JOB-LEVEL GRAND TOTAL.
002900     05  PFC-SUM-TOTAL-INTEREST           PIC S9(11)V99 COMP-3.
003000* BALANCE AT THE END OF THE PROJECTION - ZERO FOR A FULLY
003100* AMORTIZING LOAN, THE TARGET FOR SG/EF, WHATEVER IS LEFT OF THE
003200* LAST DEBT FOR DP.
003300     05  PFC-SUM-FINAL-BALANCE            PIC S9(11)V99 COMP-3.
003400* VALIDATION FAILURE TEXT FROM WS-VALID-MSG - BLANK ON A 'K'
003500* RECORD.
003600     05  PFC-SUM-ERR-MSG                  PIC X(40).
003700     05  FILLER                           PIC X(18).
