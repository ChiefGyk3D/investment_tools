000100* THIS IS THE LIVE CALC-REQUEST LAYOUT, RUN CONTROL PFCNTR3110.
000200* ONE 01-LEVEL PER CALC-REQUEST RECORD.  REQ-TYPE SELECTS WHICH
000300* OF REQ-PRINCIPAL/REQ-CONTRIB/REQ-AUX-AMT* GROUPS ARE MEANING-
000400* FUL FOR A GIVEN RECORD -- SEE B210-B280 VALIDATION PARAS BELOW.
000500* RECORD IS GENERIC ACROSS ALL EIGHT CALC TYPES RATHER THAN EIGHT
000600* SEPARATE LAYOUTS SO THE PLANNING DESK'S INTAKE SCREEN CAN WRITE
000700* ONE FIXED-LENGTH RECORD REGARDLESS OF WHICH CALCULATOR THE
000800* CLIENT PICKED - NOT EVERY FIELD IS MEANINGFUL ON EVERY RECORD.
000900 01 PFC1100-REC.
001000* ASSIGNED BY THE INTAKE SCREEN, NOT GENERATED HERE - CARRIED
001100* THROUGH TO PFC-SUM-REQ-ID AND PFC-DTL-REQ-ID ON EVERY OUTPUT
001200* RECORD SO A REQUEST CAN BE TRACED END TO END.
001300     05 PFC1100-REQ-ID                    PIC 9(4).
001400* SELECTS THE CALC PARAGRAPH C000-DISPATCH-CALC SENDS THE REQUEST
001500* TO, ONCE C010-PROCESS-REQUEST HAS VALIDATED IT.  ANY VALUE
001600* OUTSIDE THIS LIST FAILS B200-VALIDATE-REQUEST WITH "REQUEST
001700* TYPE NOT RECOGNIZED" AND THE RECORD GOES TO F150 INSTEAD.
001800     05 PFC1100-REQ-TYPE                  PIC X(2).
001900        88 PFC1100-IS-CI                  VALUE 'CI'.
002000        88 PFC1100-IS-MG                  VALUE 'MG'.
002100        88 PFC1100-IS-AL                  VALUE 'AL'.
002200        88 PFC1100-IS-PL                  VALUE 'PL'.
002300        88 PFC1100-IS-DP                  VALUE 'DP'.
002400        88 PFC1100-IS-RT                  VALUE 'RT'.
002500        88 PFC1100-IS-SG                  VALUE 'SG'.
002600        88 PFC1100-IS-EF                  VALUE 'EF'.
002700* PRINCIPAL / LOAN AMOUNT / TARGET AMOUNT / MONTHLY EXPENSES
002800* PER REQ-TYPE -- SEE B210-VALIDATE-CI THRU B280-VALIDATE-EF BELOW
002900     05 PFC1100-REQ-PRINCIPAL             PIC S9(9)V99  COMP-3.
003000* ANNUAL PERCENTAGE RATE - EXPRESSED AS A WHOLE-NUMBER PERCENT
003100* WITH FOUR DECIMAL PLACES (7.5000 = 7.5%), NEVER AS A DECIMAL
003200* FRACTION.  E100-COMPUTE-FACTOR DIVIDES BY 100 BEFORE USE.
003300     05 PFC1100-REQ-RATE                  PIC S9(3)V9(4) COMP-3.
003400* PERIODIC CONTRIBUTION / EXTRA PRINCIPAL PAYMENT DEPENDING ON
003500* REQ-TYPE - MEANINGLESS ON A CI OR SG RECORD, WHICH USE
003600* REQ-AUX-AMT / REQ-AUX-AMT2 INSTEAD.
003700     05 PFC1100-REQ-CONTRIB               PIC S9(7)V99  COMP-3.
003800* PAYMENT FREQUENCY CODE - 'DY' DAILY, 'WK' WEEKLY, 'BW' BI-
003900* WEEKLY, 'MO' MONTHLY, 'QT' QUARTERLY OR 'YR' ANNUAL.  CONVERTED
004000* BY B300-FREQ-TO-PERIODS INTO WS-CP-PERIODS-PER-YEAR BEFORE ANY
004100* CALC PARAGRAPH SEES IT; AN UNRECOGNIZED CODE FALLS TO MONTHLY.
004200     05 PFC1100-REQ-FREQ                  PIC X(2).
004300* LENGTH OF THE REQUEST IN WHATEVER UNIT REQ-DUR-UNIT NAMES -
004400* B300 MULTIPLIES BY PERIODS-PER-YEAR WHEN DUR-UNIT IS YEARS SO
004500* EVERY CALC PARAGRAPH WORKS IN PERIODS, NEVER IN YEARS OR MONTHS.
004600     05 PFC1100-REQ-DURATION              PIC 9(4).
004700     05 PFC1100-REQ-DUR-UNIT              PIC X(1).
004800        88 PFC1100-DUR-IS-YEARS           VALUE 'Y'.
004900        88 PFC1100-DUR-IS-MONTHS          VALUE 'M'.
005000* SG ANNUAL CONTRIBUTION INCREASE PERCENT - RAISES REQ-CONTRIB
005100* EACH PLAN YEAR SO A SAVER'S CONTRIBUTION CAN KEEP PACE WITH
005200* EXPECTED RAISES INSTEAD OF STAYING FLAT FOR THE WHOLE GOAL.
005300     05 PFC1100-REQ-ANN-INCR              PIC S9(3)V9(4) COMP-3.
005400* EF ANNUAL INFLATION RATE APPLIED TO REQ-AUX-AMT (MONTHLY
005500* EXPENSES) SO THE EMERGENCY-FUND TARGET GROWS WITH THE COST OF
005600* LIVING RATHER THAN FREEZING AT TODAY'S EXPENSE FIGURE.
005700     05 PFC1100-REQ-INFLATION             PIC S9(3)V9(4) COMP-3.
005800* RT/SG/EF STARTING BALANCE ALREADY ON HAND BEFORE THE FIRST
005900* PROJECTED CONTRIBUTION - MG/AL/PL/CI/DP LEAVE THIS ZERO.
006000     05 PFC1100-REQ-CUR-SAVINGS           PIC S9(9)V99  COMP-3.
006100* OVERLOADED BY CALC TYPE: SG TARGET SAVINGS GOAL, EF MONTHLY
006200* ESSENTIAL-EXPENSE FIGURE THE FUND IS SIZED AGAINST.  SEE THE
006300* B270/B280 VALIDATION PARAGRAPHS FOR WHICH APPLIES.
006400     05 PFC1100-REQ-AUX-AMT               PIC S9(9)V99  COMP-3.
006500* MG ESCROW (TAX/INSURANCE/PMI) ADD-ON TO THE MONTHLY PAYMENT -
006600* NOT PART OF THE AMORTIZATION MATH, JUST ADDED TO THE PRINTED
006700* PAYMENT FIGURE BY D200-CALC-MG.
006800     05 PFC1100-REQ-AUX-AMT2              PIC S9(7)V99  COMP-3.
006900* EF MONTHS-OF-EXPENSES TARGET (TYPICALLY 3-6) - MULTIPLIED
007000* AGAINST REQ-AUX-AMT TO PRODUCE WS-CP-EF-TARGET.
007100     05 PFC1100-REQ-AUX-AMT3              PIC S9(7)V99  COMP-3.
007200* AL/PL/DP EXTRA PRINCIPAL PAYMENT ADDED ON TOP OF THE REGULAR
007300* PAYMENT EACH PERIOD, SHORTENING THE PAYOFF.  DP TREATS THIS AS
007400* THE STARTING BALANCE OF THE SNOWBALL/AVALANCHE EXTRA-PMT POOL.
007500     05 PFC1100-REQ-EXTRA-PMT             PIC S9(7)V99  COMP-3.
007600* RT AGE PAIR - KEPT AS TWO FIELDS FOR EDITS, ALSO SEEN AS ONE
007700* 6-DIGIT KEY BELOW FOR THE "RETIREMENT-AGE-OVER-CURRENT" TEST
007800     05 PFC1100-REQ-AGES.
007900* CLIENT'S AGE TODAY, PER THE INTAKE INTERVIEW.
008000        10 PFC1100-REQ-AGE-NOW            PIC 9(3).
008100* PLANNED RETIREMENT AGE - MUST EXCEED AGE-NOW OR B260-VALIDATE-
008200* RT REJECTS THE REQUEST.
008300        10 PFC1100-REQ-AGE-RETIRE         PIC 9(3).
008400     05 PFC1100-REQ-AGES-R REDEFINES PFC1100-REQ-AGES
008500                                          PIC 9(6).
008600* DP PAYOFF STRATEGY - SNOWBALL PAYS SMALLEST BALANCE FIRST FOR
008700* QUICK PSYCHOLOGICAL WINS, AVALANCHE PAYS HIGHEST RATE FIRST
008800* FOR THE LOWEST TOTAL INTEREST.  D511/D512/D513 SORT ON THIS.
008900     05 PFC1100-REQ-METHOD                PIC X(1).
009000        88 PFC1100-METHOD-SNOWBALL        VALUE 'S'.
009100        88 PFC1100-METHOD-AVALANCHE       VALUE 'A'.
009200     05 FILLER                            PIC X(50).
