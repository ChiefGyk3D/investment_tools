000100* WS-WORK-AREA - SWITCHES, SUBSCRIPTS AND SCRATCH FIELDS SHARED
000200* ACROSS SETPFC20.  KEPT SEPARATE FROM WS-CALC-PARM BECAUSE
000300* THESE SURVIVE ACROSS REQUESTS (COUNTERS, EOF FLAGS) WHILE
000400* WS-CALC-PARM IS RELOADED FOR EACH CALC-REQUEST.
000500 01  WS-WORK-AREA.
000600* SET BY A100-OPEN-FILES' AT-END, TESTED BY C000'S CONTROL LOOP
000700* TO STOP READING PFC-REQ-FILE.
000800     05  WS-EOF-REQ-SW                    PIC X(1) VALUE 'N'.
000900        88  WS-EOF-REQ                    VALUE 'Y'.
001000        88  WS-NOT-EOF-REQ                VALUE 'N'.
001100* SAME PATTERN AS WS-EOF-REQ-SW, ONE PER FILE - THIS ONE DRIVES
001200* D511-DP-LOAD-ONE-DEBT'S READ LOOP AGAINST PFC-DEBT-FILE.
001300     05  WS-EOF-DBT-SW                    PIC X(1) VALUE 'N'.
001400        88  WS-EOF-DBT                    VALUE 'Y'.
001500        88  WS-NOT-EOF-DBT                VALUE 'N'.
001600* FLIPPED TO 'N' BY ANY B2n0-VALIDATE-xx EDIT FAILURE - TESTED BY
001700* C010-PROCESS-REQUEST TO ROUTE A REQUEST TO F150-WRITE-ERROR-
001800* SUMMARY INSTEAD OF DISPATCHING IT TO A CALC PARAGRAPH.
001900     05  WS-VALID-SW                      PIC X(1) VALUE 'Y'.
002000        88  WS-REQUEST-VALID              VALUE 'Y'.
002100        88  WS-REQUEST-INVALID            VALUE 'N'.
002200* SET 'Y' AT THE TOP OF EVERY REQUEST (C010) SO G105-PRINT-ONE-
002300* DETAIL KNOWS NOT TO CAPTION A YEAR BREAK ON THE FIRST DETAIL
002400* LINE OF THE SCHEDULE - THERE IS NO "PRIOR YEAR" TO BREAK FROM.
002500     05  WS-FIRST-DTL-SW                  PIC X(1) VALUE 'Y'.
002600        88  WS-FIRST-DTL-OF-REQ           VALUE 'Y'.
002700* RUNNING COUNT OF CONSOLE LINES DISPLAYED THIS JOB, ECHOED BACK
002800* BY G900 SO OPERATIONS CAN TIE THE JOB LOG TO WHAT PRINTED.
002900  05  WS-DISPLAY-COUNT                 PIC 9(5)      COMP VALUE 0.
003000* GENERAL-PURPOSE TABLE SUBSCRIPT - WALKS DP-DEBT-TABLE IN D51n/
003100* D52n, DOUBLES AS THE DIVIDE-REMAINDER TARGET IN D620.
003200  05  WS-SUB                           PIC S9(4)     COMP VALUE 0.
003300* SECOND SUBSCRIPT, USED ONLY WHERE TWO TABLE POSITIONS ARE
003400* COMPARED AT ONCE (THE BUBBLE-SORT INNER LOOPS IN D5121/D5123)
003500* OR WHERE A DIVIDE NEEDS A REMAINDER TARGET (D620).
003600  05  WS-SUB2                          PIC S9(4)     COMP VALUE 0.
003700* LINES PRINTED ON THE CURRENT REPORT PAGE - RESET BY G000-PRINT-
003800* PAGE-HDR, TESTED BY EVERY G-SERIES PARAGRAPH THAT WRITES A LINE
003900* SO NOTHING RUNS PAST LINE 54 WITHOUT A FRESH PAGE HEADER.
004000  05  WS-RPT-LINE-COUNT                PIC 9(3)      COMP VALUE 0.
004100* CURRENT REPORT PAGE NUMBER, BUMPED BY G000-PRINT-PAGE-HDR AND
004200* MOVED INTO RPT-PH-PAGE-NO ON EVERY NEW PAGE.
004300  05  WS-RPT-PAGE-NO                   PIC 9(5)      COMP VALUE 0.
004400* FACTOR-COMPUTATION SCRATCH FOR E100-COMPUTE-FACTOR, THE
004500* ITERATIVE (1+I)**N ROUTINE SHARED BY EVERY LEVEL-PAYMENT AND
004600* COMPOUNDING CALCULATION -- NO INTRINSIC FUNCTION IS USED.
004700     05  WS-FACTOR-RATE                   PIC S9(3)V9(9) COMP-3.
004800     05  WS-FACTOR-N                      PIC 9(7)      COMP.
004900     05  WS-FACTOR-CTR                    PIC 9(7)      COMP.
005000     05  WS-FACTOR-RESULT                 PIC S9(9)V9(9) COMP-3.
005100* HOLDS THE PERIOD/YEAR OF THE LAST DETAIL LINE G105-PRINT-ONE-
005200* DETAIL WROTE, KEPT AS ONE 9-DIGIT KEY (SAME SHAPE AS PFC-DTL-
005300* PER-YR-KEY BELOW) SO THE YEAR-CHANGE TEST IS ONE COMPARE, NOT
005400* TWO.  G110-PRINT-YEAR-BREAK USES WS-BREAK-YEAR FOR ITS CAPTION.
005500     05  WS-BREAK-PER-YR.
005600         10  WS-BREAK-PERIOD              PIC 9(5).
005700         10  WS-BREAK-YEAR                PIC 9(4).
005800     05  WS-BREAK-PER-YR-KEY REDEFINES WS-BREAK-PER-YR
005900                                          PIC 9(9).
006000* EDITED SCRATCH FOR THE CONSOLE ECHOES IN F100-WRITE-SUMMARY
006100* AND G900-PRINT-GRAND-TOTALS - DISPLAYING A COMP-3 FIELD RAW
006200* PICKS UP THE SIGN NIBBLE ON SOME TERMINAL EMULATORS SO WE
006300* ALWAYS MOVE MONEY THROUGH AN EDITED FIELD FIRST.
006400     05  WS-ED-AMOUNT-1                   PIC ZZ,ZZZ,ZZ9.99-.
006500     05  WS-ED-AMOUNT-2                   PIC ZZ,ZZZ,ZZ9.99-.
006600     05  WS-ED-AMOUNT-3                   PIC ZZ,ZZZ,ZZ9.99-.
006700     05  WS-ED-COUNT-1                    PIC ZZZ,ZZ9.
006800* TEXT OF THE MOST RECENT VALIDATION FAILURE, SET BY WHICHEVER
006900* B2n0-VALIDATE-xx PARAGRAPH REJECTED THE REQUEST - MOVED TO
007000* RPT-EL-MSG BY F150-WRITE-ERROR-SUMMARY.
007100     05  WS-VALID-MSG                     PIC X(40).
007200* SG'S PER-PERIOD RATE IS A PERIODS-PER-YEAR ROOT OF THE ANNUAL
007300* GROWTH FACTOR.  SHOP POLICY (US30071, 1996) FORBIDS THE VENDOR
007400* MATH LIBRARY ON THIS BOX SO THE ROOT IS CLOSED IN BY BISECTION
007500* AGAINST E100-COMPUTE-FACTOR INSTEAD OF AN NTH-ROOT FUNCTION.
007600     05  WS-ROOT-LO                       PIC S9(3)V9(9) COMP-3.
007700     05  WS-ROOT-HI                       PIC S9(3)V9(9) COMP-3.
007800     05  WS-ROOT-MID                      PIC S9(3)V9(9) COMP-3.
007900     05  WS-ROOT-TARGET                   PIC S9(3)V9(9) COMP-3.
008000     05  WS-ROOT-N                        PIC 9(7)      COMP.
008100     05  WS-ROOT-CTR                      PIC 9(3)      COMP.
008200* DP UNPAID-DEBT COUNTER AND BUBBLE-SORT SWAP AREA FOR
008300* D512/D513-DP-SORT-BY-xxx -- ONE SET OF SCRATCH FIELDS SERVES
008400* BOTH THE SNOWBALL AND AVALANCHE SORT SINCE THEY NEVER RUN
008500* TOGETHER ON THE SAME REQUEST.
008600  05  WS-DP-UNPAID                     PIC 9(3)      COMP VALUE 0.
008700* BUBBLE-SORT SWAP HOLD AREA - ONE ENTRY'S WORTH OF DP-DEBT-ENTRY
008800* FIELDS, USED BY D5123-DP-SWAP-ENTRIES TO EXCHANGE TWO OUT-OF-
008900* ORDER TABLE POSITIONS WITHOUT A THIRD SUBSCRIPT.
009000     05  WS-DP-SWAP-NAME                  PIC X(15).
009100     05  WS-DP-SWAP-BAL                   PIC S9(9)V99  COMP-3.
009200     05  WS-DP-SWAP-RATE                  PIC S9(3)V9(4) COMP-3.
009300     05  WS-DP-SWAP-MIN                   PIC S9(7)V99  COMP-3.
009400* DP-DEBT-PAID-SW SWAP HOLD - THE FIFTH FIELD D5123 EXCHANGES,
009500* SO A DEBT ALREADY MARKED PAID DOES NOT LOSE THAT FLAG WHEN THE
009600* SORT MOVES IT TO A DIFFERENT TABLE POSITION.
009700     05  WS-DP-SWAP-SW                    PIC X(1).
009800     05  FILLER                           PIC X(10).
