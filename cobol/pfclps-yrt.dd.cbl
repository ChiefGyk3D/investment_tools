000100* RT-YEAR-TABLE - ONE ENTRY PER RETIREMENT-PLAN YEAR, BUILT BY
000200* D620-RT-PERIOD-LOOP AS PERIODS ROLL OVER A YEAR BOUNDARY AND
000300* PRINTED AS A CONTROL BREAK BY G300-PRINT-RT-YEARLY.  100
000400* YEARS COVERS ANY CURRENT-AGE/RETIREMENT-AGE SPREAD WE VALIDATE
000500* IN B260-VALIDATE-RT.
000600* TABLE, NOT A SORT FILE, BECAUSE RT-YEAR-NDX RUNS PURELY
000700* SEQUENTIALLY WITH THE MONTHLY PROJECTION LOOP - THERE IS NO
000800* REORDERING THE WAY THE DP SNOWBALL/AVALANCHE PASS NEEDS.
000900 01  RT-YEAR-TABLE.
001000     05  RT-YEAR-ENTRY OCCURS 100 TIMES
001100                       INDEXED BY RT-YEAR-NDX.
001200* 1-BASED PLAN YEAR NUMBER, NOT A CALENDAR YEAR - YEAR 1 IS THE
001300* FIRST 12 (OR WS-CP-PERIODS-PER-YEAR) PERIODS FROM THE REQUEST'S
001400* START DATE, REGARDLESS OF WHAT MONTH THE REQUEST ACTUALLY RUNS.
001500         10  RT-YEAR-NUMBER               PIC 9(3).
001600* BALANCE CARRIED IN FROM THE PRIOR YEAR'S RT-YEAR-END-BAL (ZERO
001700* FOR YEAR 1) - PRINTED SO THE CLIENT CAN SEE THE YEAR OPEN.
001800         10  RT-YEAR-START-BAL            PIC S9(11)V99 COMP-3.
001900* SUM OF WS-CP-CONTRIB ACROSS THE 12 (OR PERIODS-PER-YEAR)
002000* MONTHS THIS TABLE ENTRY COVERS.
002100         10  RT-YEAR-CONTRIB              PIC S9(9)V99  COMP-3.
002200* SUM OF INTEREST EARNED ACROSS THE SAME MONTHS - KEPT SEPARATE
002300* FROM CONTRIB SO THE REPORT CAN SHOW HOW MUCH OF THE YEAR'S
002400* GROWTH WAS THE CLIENT'S OWN MONEY VERSUS COMPOUNDING.
002500         10  RT-YEAR-INTEREST             PIC S9(11)V99 COMP-3.
002600* CLOSING BALANCE, BECOMES NEXT ENTRY'S RT-YEAR-START-BAL.
002700         10  RT-YEAR-END-BAL              PIC S9(11)V99 COMP-3.
002800         10  FILLER                       PIC X(5).
