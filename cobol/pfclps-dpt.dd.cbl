000100* DP-DEBT-TABLE - WORKING-STORAGE COPY OF THE DEBT-ITEM RECORDS
000200* OWNED BY THE CURRENT DP REQUEST, LOADED BY D510-DP-LOAD-DEBTS
000300* AND RE-SORTED THERE INTO PAYOFF ORDER (SNOWBALL = BALANCE
000400* ASCENDING, AVALANCHE = RATE DESCENDING).  50 ENTRIES COVERS
000500* ANY DEBT LIST WE HAVE SEEN IN PRODUCTION -- BUMP THE OCCURS
000600* CLAUSE IF A LARGER SCENARIO FILE EVER SHOWS UP.
000700* TABLE IS RELOADED FRESH FOR EVERY DP REQUEST (SEE D510) SINCE
000800* ENTRIES FROM A PRIOR REQUEST WOULD OTHERWISE BLEED INTO THE
000900* NEXT ONE'S SNOWBALL/AVALANCHE ORDERING.
001000 01  DP-DEBT-TABLE.
001100     05  DP-DEBT-ENTRY OCCURS 50 TIMES
001200                       INDEXED BY DP-DEBT-NDX.
001300* COPIED FROM PFC-DBT-NAME AT LOAD TIME - NOT KEYED, THE TABLE
001400* POSITION IS THE ONLY IDENTITY THE SORT LOGIC CARES ABOUT.
001500         10  DP-DEBT-NAME                 PIC X(15).
001600* DRIVEN DOWN TO ZERO MONTH BY MONTH BY D531-DP-APPLY-PAYMENT -
001700* THE PAYOFF ORDER ITSELF IS FIXED AT LOAD TIME AND NEVER
001800* RE-SORTED MID-PROJECTION, EVEN AS BALANCES CHANGE.
001900         10  DP-DEBT-BALANCE              PIC S9(9)V99  COMP-3.
002000         10  DP-DEBT-RATE                 PIC S9(3)V9(4) COMP-3.
002100         10  DP-DEBT-MIN-PAYMENT          PIC S9(7)V99  COMP-3.
002200* SET 'Y' THE MONTH DP-DEBT-BALANCE REACHES ZERO SO D520-DP-
002300* PERIOD-LOOP KNOWS TO STOP APPLYING THIS DEBT'S MINIMUM AND
002400* ROLL IT INTO THE EXTRA-PAYMENT POOL FOR THE NEXT DEBT IN LINE.
002500         10  DP-DEBT-PAID-SW              PIC X(1) VALUE 'N'.
002600             88  DP-DEBT-IS-PAID          VALUE 'Y'.
002700             88  DP-DEBT-NOT-PAID         VALUE 'N'.
002800         10  FILLER                       PIC X(5).
