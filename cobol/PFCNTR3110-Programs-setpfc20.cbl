000100* ================================================================
000200* PFCNTR3110 - PERSONAL FINANCE CALCULATION CONTROL
000300* ================================================================
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    SETPFC20.
000600 AUTHOR.        J R HAUSER.
000700 INSTALLATION.  FINANCIAL SYSTEMS DIVISION.
000800 DATE-WRITTEN.  03/14/1988.
000900 DATE-COMPILED.
001000 SECURITY.      INTERNAL USE ONLY.
001100*-----------------------------------------------------------------
001200* CHANGE LOG
001300*-----------------------------------------------------------------
001400* 03/14/88  JRH  US00001  ORIGINAL PROGRAM - CI PROJECTION ONLY,
001500*                         REPLACES THE MANUAL WORKSHEET FORMERLY
001600*                         RUN BY THE PLANNING DESK.
001700* 09/02/88  JRH  US00014  ADDED MG MORTGAGE AMORTIZATION AND THE
001800*                         SCHEDULE-DETAIL OUTPUT FILE.
001900* 04/19/89  DKR  US00033  ADDED AL AUTO-LOAN AND PL PERSONAL-LOAN
002000*                         TYPES, SHARED E200-AMORTIZE-MONTH STEP.
002100* 11/07/90  DKR  US00051  ADDED ESCROW (TAX/INS/PMI) HANDLING ON
002200*                         MG, EXTRA-PAYMENT NETTING ON AL/PL.
002300* 02/22/91  JRH  US00062  ADDED DP MULTI-DEBT PAYOFF (SNOWBALL /
002400*                         AVALANCHE), NEW DEBT-ITEM INPUT FILE.
002500* 08/13/92  MTS  US00080  ADDED RT RETIREMENT PLANNER AND THE
002600*                         YEARLY CONTROL-BREAK REPORT SECTION.
002700* 01/05/93  MTS  US00091  ADDED SG SAVINGS-GOAL PLANNER.
002800* 06/30/94  DKR  US00104  ADDED EF EMERGENCY-FUND PLANNER.  1200-
002900*                         MONTH LOOP CAP ADDED TO DP AND EF AFTER
003000*                         AN UNVALIDATED TEST DECK RAN OVERNIGHT.
003100* 03/11/96  JRH  US00130  BISECTION ROOT SOLVE FOR SG PERIODIC
003200*                         RATE - VENDOR MATH LIBRARY PULLED FROM
003300*                         THIS BOX, SEE E120-COMPUTE-ROOT-RATE.
003400* 10/02/98  PFN  US00158  Y2K REMEDIATION - REQ-DURATION AND ALL
003500*                         YEAR FIELDS REVIEWED, NONE ARE WINDOWED
003600*                         2-DIGIT YEARS SO NO DATA CHANGE MADE.
003700*                         SIGNED OFF PER Y2K PROJECT PLAN 98-014.
003800* 01/14/99  PFN  US00161  ROLLOVER TEST RUN FOR 01/01/2000 - NO
003900*                         ISSUES FOUND, RESULTS FILED WITH TICKET.
004000* 07/09/01  RGV  US00190  GRAND TOTALS NOW CARRY TOTAL INTEREST
004100*                         ACCUMULATED ACROSS ALL REQUESTS IN RUN.
004200* 05/16/03  RGV  US00212  ADDED INFLATION-ADJUSTED REAL-BALANCE
004300*                         COLUMN TO CI DETAIL PER AUDIT COMMENT.
004400* 09/23/04  LMK  US00229  CORRECTED DP EXTRA-PAYMENT POOL SO IT
004500*                         CANNOT GO NEGATIVE ON A PAYOFF MONTH.
004600* 02/11/26  TWK  US00301  AUDIT FINDING - D530-DP-ONE-DEBT NESTED
004700*                         TWO IFS WITH NO ELSE AND NO PERIOD, SO
004800*                         THE BALANCE UPDATE AND DETAIL WRITE WERE
004900*                         SILENTLY SCOPED INSIDE THE INNER IF AND
005000*                         NEVER FIRED ON A NORMAL PAYMENT MONTH.
005100*                         SPLIT THE PAYMENT LOGIC OUT INTO A NEW
005200*                         PARAGRAPH, D531-DP-APPLY-PAYMENT, WITH
005300*                         EVERY GUARD ON ITS OWN SENTENCE.
005400* 02/11/26  TWK  US00301  SAME DEFECT FOUND IN G100-PRINT-DETAIL-
005500*                         LINE - THE PAGE-BREAK CHECK SWALLOWED
005600*                         THE ENTIRE DETAIL-LINE BUILD.  SPLIT
005700*                         INTO G100/G105/G110 AND ADDED A "PLAN
005800*                         YEAR" CAPTION LINE ON THE CONTROL BREAK
005900*                         WHILE IN THERE - SEE G105-PRINT-ONE-
006000*                         DETAIL AND G110-PRINT-YEAR-BREAK BELOW.
006100* 02/18/26  TWK  US00308  WS-FIRST-DTL-SW, WS-DISPLAY-COUNT AND
006200*                         THE WS-ED-* CONSOLE-ECHO FIELDS HAD BEEN
006300*                         SITTING IN WORKING-STORAGE UNUSED SINCE
006400*                         AN EARLIER DROP.  WIRED THEM INTO THE
006500*                         NEW YEAR-BREAK LOGIC ABOVE AND INTO
006600*                         F100-WRITE-SUMMARY / G900-PRINT-GRAND-
006700*                         TOTALS SO THE CONSOLE LOG SHOWS AN
006800*                         EDITED PAYMENT/INTEREST/BALANCE LINE
006900*                         PER REQUEST AND A LINE COUNT AT THE END.
007000*-----------------------------------------------------------------
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.  IBM-4341.
007400 OBJECT-COMPUTER.  IBM-4341.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS DP-METHOD-CLASS IS 'S' THRU 'A'
007800     UPSI-0 ON STATUS IS WS-RERUN-SW.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT CALC-REQUEST-FILE    ASSIGN TO CALCREQ
008200            ORGANIZATION IS RECORD SEQUENTIAL.
008300     SELECT DEBT-ITEM-FILE       ASSIGN TO DEBTITM
008400            ORGANIZATION IS RECORD SEQUENTIAL.
008500     SELECT SCHEDULE-DETAIL-FILE ASSIGN TO SCHDDTL
008600            ORGANIZATION IS RECORD SEQUENTIAL.
008700     SELECT SUMMARY-FILE         ASSIGN TO PFCSUM
008800            ORGANIZATION IS RECORD SEQUENTIAL.
008900     SELECT REPORT-FILE          ASSIGN TO PFCRPT
009000            ORGANIZATION IS RECORD SEQUENTIAL.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  CALC-REQUEST-FILE
009600     RECORD CONTAINS 120 CHARACTERS
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS PFC1100-REC.
009900 COPY PFC1500.
010000*
010100 FD  DEBT-ITEM-FILE
010200     RECORD CONTAINS 60 CHARACTERS
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS PFC-DBT-REC.
010500 COPY PFCLPS-DBT.
010600*
010700 FD  SCHEDULE-DETAIL-FILE
010800     RECORD CONTAINS 90 CHARACTERS
010900     LABEL RECORDS ARE STANDARD
011000     DATA RECORD IS PFC-DTL-REC.
011100 COPY PFCLPS-DTL.
011200*
011300 FD  SUMMARY-FILE
011400     RECORD CONTAINS 90 CHARACTERS
011500     LABEL RECORDS ARE STANDARD
011600     DATA RECORD IS PFC-SUM-REC.
011700 COPY PFCLPS-SUM.
011800*
011900 FD  REPORT-FILE
012000     RECORD CONTAINS 132 CHARACTERS
012100     LABEL RECORDS ARE STANDARD
012200     DATA RECORD IS RPT-REC.
012300 01  RPT-REC                             PIC X(132).
012400*
012500 WORKING-STORAGE SECTION.
012600*
012700 77  WS-RUN-ID                           PIC X(8) VALUE 'PFC3110'.
012800 77  WS-RERUN-SW                         PIC X(1) VALUE 'N'.
012900*
013000 COPY PFCLPS-PRM.
013100 COPY PFCLPS-WRK.
013200 COPY PFCLPS-TOT.
013300 COPY PFCLPS-DPT.
013400 COPY PFCLPS-YRT.
013500 COPY PFCLPS-RPT.
013600*
013700 PROCEDURE DIVISION.
013800*
013900*-----------------------------------------------------------------
014000* A010-MAIN-LINE - TOP OF THE JOB.  PRIME BOTH SEQUENTIAL INPUT
014100* FILES, THEN PROCESS ONE CALC-REQUEST AT A TIME UNTIL EOF - THE
014200* SAME READ-AHEAD SHAPE THIS SHOP USES ON EVERY SEQUENTIAL-FILE
014300* CONTROL LOOP - PRIME THE READ IN B050, TEST AT-END TO STOP.
014400*-----------------------------------------------------------------
014500 A010-MAIN-LINE.
014600     PERFORM B050-INITIALIZE THRU B050-EXIT.
014700     PERFORM C010-PROCESS-REQUEST THRU C010-EXIT
014800             UNTIL WS-EOF-REQ.
014900     PERFORM G900-PRINT-GRAND-TOTALS THRU G900-EXIT.
015000     PERFORM Z900-END-RTN THRU Z900-EXIT.
015100     STOP RUN.
015200*
015300 B050-INITIALIZE.
015400     OPEN INPUT  CALC-REQUEST-FILE
015500                 DEBT-ITEM-FILE.
015600     OPEN OUTPUT SCHEDULE-DETAIL-FILE
015700                 SUMMARY-FILE
015800                 REPORT-FILE.
015900     PERFORM G000-PRINT-PAGE-HDR THRU G000-EXIT.
016000     READ DEBT-ITEM-FILE
016100         AT END SET WS-EOF-DBT TO TRUE.
016200     PERFORM B100-READ-REQUEST THRU B100-EXIT.
016300 B050-EXIT.
016400     EXIT.
016500*
016600 B100-READ-REQUEST.
016700     READ CALC-REQUEST-FILE
016800         AT END SET WS-EOF-REQ TO TRUE.
016900 B100-EXIT.
017000     EXIT.
017100*
017200*-----------------------------------------------------------------
017300* C010-PROCESS-REQUEST - ONE CALC-REQUEST FROM VALIDATION THROUGH
017400* ITS DETAIL/SUMMARY WRITES, THEN READS THE NEXT REQUEST LAST SO
017500* THE OUTER PERFORM ... UNTIL WS-EOF-REQ CATCHES END OF FILE.
017600*-----------------------------------------------------------------
017700 C010-PROCESS-REQUEST.
017800     ADD 1 TO WS-TOT-REQUESTS-READ.
017900     PERFORM B300-FREQ-TO-PERIODS THRU B300-EXIT.
018000     PERFORM B200-VALIDATE-REQUEST THRU B200-EXIT.
018100     PERFORM G010-PRINT-REQ-HEADER THRU G010-EXIT.
018200     MOVE 'Y' TO WS-FIRST-DTL-SW.
018300     MOVE 0   TO WS-BREAK-PER-YR-KEY.
018400     IF WS-REQUEST-INVALID
018500         PERFORM F150-WRITE-ERROR-SUMMARY THRU F150-EXIT
018600     ELSE
018700         PERFORM C000-DISPATCH-CALC THRU C000-EXIT.
018800     PERFORM B100-READ-REQUEST THRU B100-EXIT.
018900 C010-EXIT.
019000     EXIT.
019100*
019200*-----------------------------------------------------------------
019300* B200-VALIDATE-REQUEST - CASCADING DISPATCH TO THE PER-TYPE
019400* VALIDATION PARAGRAPH ON REQ-TYPE, SAME SHAPE AS THE OLD
019500* CHECK-CLIENT/BUILD-xxxx-FIELDS CHAIN.
019600*-----------------------------------------------------------------
019700 B200-VALIDATE-REQUEST.
019800     MOVE 'Y' TO WS-VALID-SW.
019900     MOVE SPACES TO WS-VALID-MSG.
020000     IF PFC1100-IS-CI
020100         PERFORM B210-VALIDATE-CI THRU B210-EXIT
020200     ELSE
020300     IF PFC1100-IS-MG
020400         PERFORM B220-VALIDATE-MG THRU B220-EXIT
020500     ELSE
020600     IF PFC1100-IS-AL
020700         PERFORM B230-VALIDATE-AL THRU B230-EXIT
020800     ELSE
020900     IF PFC1100-IS-PL
021000         PERFORM B240-VALIDATE-PL THRU B240-EXIT
021100     ELSE
021200     IF PFC1100-IS-DP
021300         PERFORM B250-VALIDATE-DP THRU B250-EXIT
021400     ELSE
021500     IF PFC1100-IS-RT
021600         PERFORM B260-VALIDATE-RT THRU B260-EXIT
021700     ELSE
021800     IF PFC1100-IS-SG
021900         PERFORM B270-VALIDATE-SG THRU B270-EXIT
022000     ELSE
022100     IF PFC1100-IS-EF
022200         PERFORM B280-VALIDATE-EF THRU B280-EXIT
022300     ELSE
022400         MOVE 'N' TO WS-VALID-SW
022500         MOVE 'REQUEST TYPE NOT RECOGNIZED' TO WS-VALID-MSG.
022600 B200-EXIT.
022700     EXIT.
022800*
022900* EDITS FOR THE CI (COMPOUND INTEREST / INVESTMENT PROJECTION)
023000* REQUEST - EVERY FIELD B210 TOUCHES FEEDS D100-CI-CALC DIRECTLY.
023100 B210-VALIDATE-CI.
023200     IF PFC1100-REQ-PRINCIPAL < 0
023300         MOVE 'N' TO WS-VALID-SW
023400         MOVE 'CI - STARTING PRINCIPAL MUST NOT BE NEGATIVE'
023500                 TO WS-VALID-MSG.
023600     IF PFC1100-REQ-CONTRIB < 0
023700         MOVE 'N' TO WS-VALID-SW
023800         MOVE 'CI - CONTRIBUTION MUST NOT BE NEGATIVE'
023900                 TO WS-VALID-MSG.
024000     IF PFC1100-REQ-RATE < 0
024100         MOVE 'N' TO WS-VALID-SW
024200         MOVE 'CI - RATE MUST NOT BE NEGATIVE' TO WS-VALID-MSG.
024300     IF PFC1100-REQ-DURATION NOT > 0
024400         MOVE 'N' TO WS-VALID-SW
024500         MOVE 'CI - DURATION MUST BE POSITIVE' TO WS-VALID-MSG.
024600     IF PFC1100-REQ-INFLATION < 0
024700         MOVE 'N' TO WS-VALID-SW
024800         MOVE 'CI - INFLATION MUST NOT BE NEGATIVE'
024900                 TO WS-VALID-MSG.
025000 B210-EXIT.
025100     EXIT.
025200*
025300* MG (MORTGAGE) EDITS - ESCROW COMPONENTS ARE CHECKED TOGETHER
025400* SINCE THEY ONLY EVER SHOW UP AS A SINGLE PAYMENT ADD-ON.
025500 B220-VALIDATE-MG.
025600     IF PFC1100-REQ-PRINCIPAL NOT > 0
025700         MOVE 'N' TO WS-VALID-SW
025800         MOVE 'MG - LOAN AMOUNT MUST BE POSITIVE' TO WS-VALID-MSG.
025900     IF PFC1100-REQ-RATE < 0
026000         MOVE 'N' TO WS-VALID-SW
026100         MOVE 'MG - RATE MUST NOT BE NEGATIVE' TO WS-VALID-MSG.
026200     IF PFC1100-REQ-DURATION NOT > 0
026300         MOVE 'N' TO WS-VALID-SW
026400         MOVE 'MG - TERM MUST BE POSITIVE' TO WS-VALID-MSG.
026500     IF PFC1100-REQ-EXTRA-PMT < 0
026600         MOVE 'N' TO WS-VALID-SW
026700         MOVE 'MG - EXTRA PAYMENT MUST NOT BE NEGATIVE'
026800                 TO WS-VALID-MSG.
026900     IF PFC1100-REQ-AUX-AMT < 0 OR PFC1100-REQ-AUX-AMT2 < 0
027000             OR PFC1100-REQ-AUX-AMT3 < 0
027100         MOVE 'N' TO WS-VALID-SW
027200         MOVE 'MG - ESCROW AMOUNTS MUST NOT BE NEGATIVE'
027300                 TO WS-VALID-MSG.
027400 B220-EXIT.
027500     EXIT.
027600*
027700* AL (AUTO LOAN) EDITS - VEHICLE PRICE LESS DOWN PAYMENT AND
027800* TRADE-IN MUST LEAVE SOMETHING TO FINANCE, CHECKED AT THE END.
027900 B230-VALIDATE-AL.
028000     IF PFC1100-REQ-PRINCIPAL NOT > 0
028100         MOVE 'N' TO WS-VALID-SW
028200         MOVE 'AL - VEHICLE PRICE MUST BE POSITIVE'
028300                 TO WS-VALID-MSG.
028400     IF PFC1100-REQ-CUR-SAVINGS < 0
028500         MOVE 'N' TO WS-VALID-SW
028600         MOVE 'AL - DOWN PAYMENT MUST NOT BE NEGATIVE'
028700                 TO WS-VALID-MSG.
028800     IF PFC1100-REQ-AUX-AMT < 0
028900         MOVE 'N' TO WS-VALID-SW
029000        MOVE 'AL - TRADE-IN MUST NOT BE NEGATIVE' TO WS-VALID-MSG.
029100     IF PFC1100-REQ-RATE < 0
029200         MOVE 'N' TO WS-VALID-SW
029300         MOVE 'AL - RATE MUST NOT BE NEGATIVE' TO WS-VALID-MSG.
029400     IF PFC1100-REQ-DURATION NOT > 0
029500         MOVE 'N' TO WS-VALID-SW
029600         MOVE 'AL - TERM MUST BE POSITIVE' TO WS-VALID-MSG.
029700     IF PFC1100-REQ-EXTRA-PMT < 0
029800         MOVE 'N' TO WS-VALID-SW
029900         MOVE 'AL - EXTRA PAYMENT MUST NOT BE NEGATIVE'
030000                 TO WS-VALID-MSG.
030100     IF PFC1100-REQ-PRINCIPAL - PFC1100-REQ-CUR-SAVINGS
030200             - PFC1100-REQ-AUX-AMT NOT > 0
030300         MOVE 'N' TO WS-VALID-SW
030400         MOVE 'AL - NET AMOUNT FINANCED MUST BE POSITIVE'
030500                 TO WS-VALID-MSG.
030600 B230-EXIT.
030700     EXIT.
030800*
030900* PL (PERSONAL LOAN) EDITS - NO COLLATERAL/DOWN-PAYMENT FIELDS
031000* TO CHECK, JUST THE PLAIN AMOUNT/RATE/TERM/EXTRA-PAYMENT SET.
031100 B240-VALIDATE-PL.
031200     IF PFC1100-REQ-PRINCIPAL NOT > 0
031300         MOVE 'N' TO WS-VALID-SW
031400         MOVE 'PL - LOAN AMOUNT MUST BE POSITIVE' TO WS-VALID-MSG.
031500     IF PFC1100-REQ-RATE < 0
031600         MOVE 'N' TO WS-VALID-SW
031700         MOVE 'PL - RATE MUST NOT BE NEGATIVE' TO WS-VALID-MSG.
031800     IF PFC1100-REQ-DURATION NOT > 0
031900         MOVE 'N' TO WS-VALID-SW
032000         MOVE 'PL - TERM MUST BE POSITIVE' TO WS-VALID-MSG.
032100     IF PFC1100-REQ-EXTRA-PMT < 0
032200         MOVE 'N' TO WS-VALID-SW
032300         MOVE 'PL - EXTRA PAYMENT MUST NOT BE NEGATIVE'
032400                 TO WS-VALID-MSG.
032500 B240-EXIT.
032600     EXIT.
032700*
032800*-----------------------------------------------------------------
032900* B250-VALIDATE-DP LOADS THE DEBT LIST NOW, NOT LATER IN D500-DP-
033000* CALC, BECAUSE THE "AT LEAST ONE DEBT" AND "MIN PAYMENT COVERS
033100* INTEREST" CHECKS NEED THE TABLE FILLED IN BEFORE WE CAN SAY THE
033200* REQUEST IS GOOD.  D500-DP-CALC REUSES THE SAME LOADED TABLE.
033300*-----------------------------------------------------------------
033400 B250-VALIDATE-DP.
033500     PERFORM D510-DP-LOAD-DEBTS THRU D510-EXIT.
033600     IF WS-CP-DP-DEBT-COUNT = 0
033700         MOVE 'N' TO WS-VALID-SW
033800        MOVE 'DP - AT LEAST ONE DEBT IS REQUIRED' TO WS-VALID-MSG.
033900     IF PFC1100-REQ-EXTRA-PMT < 0
034000         MOVE 'N' TO WS-VALID-SW
034100         MOVE 'DP - EXTRA PAYMENT MUST NOT BE NEGATIVE'
034200                 TO WS-VALID-MSG.
034300     IF WS-CP-DP-DEBT-COUNT > 0
034400         PERFORM D515-DP-VALIDATE-DEBTS THRU D515-EXIT
034500                 VARYING WS-SUB FROM 1 BY 1
034600                 UNTIL WS-SUB > WS-CP-DP-DEBT-COUNT.
034700 B250-EXIT.
034800     EXIT.
034900*
035000* PERFORMED ONCE PER LOADED DEBT (SEE B250 ABOVE) - THE MIN-
035100* PAYMENT-COVERS-INTEREST CHECK ONLY APPLIES WHEN THE REQUEST
035200* CARRIES NO EXTRA-PAYMENT POOL, OTHERWISE THE POOL CAN MAKE UP
035300* THE SHORTFALL AND A REJECT HERE WOULD BE WRONG.
035400 D515-DP-VALIDATE-DEBTS.
035500     IF DP-DEBT-BALANCE (WS-SUB) NOT > 0
035600         MOVE 'N' TO WS-VALID-SW
035700        MOVE 'DP - DEBT BALANCE MUST BE POSITIVE' TO WS-VALID-MSG.
035800     IF DP-DEBT-RATE (WS-SUB) < 0
035900         MOVE 'N' TO WS-VALID-SW
036000         MOVE 'DP - DEBT RATE MUST NOT BE NEGATIVE'
036100                 TO WS-VALID-MSG.
036200     IF DP-DEBT-MIN-PAYMENT (WS-SUB) NOT > 0
036300         MOVE 'N' TO WS-VALID-SW
036400         MOVE 'DP - DEBT MIN PAYMENT MUST BE POSITIVE'
036500                 TO WS-VALID-MSG.
036600     IF PFC1100-REQ-EXTRA-PMT = 0
036700         COMPUTE WS-CP-INTEREST-THIS ROUNDED =
036800             DP-DEBT-BALANCE (WS-SUB) *
036900                 ((DP-DEBT-RATE (WS-SUB) / 100) / 12)
037000         IF DP-DEBT-MIN-PAYMENT (WS-SUB) NOT > WS-CP-INTEREST-THIS
037100             MOVE 'N' TO WS-VALID-SW
037200             MOVE 'DP - MIN PAYMENT DOES NOT COVER INTEREST'
037300                     TO WS-VALID-MSG.
037400 D515-EXIT.
037500     EXIT.
037600*
037700* RT (RETIREMENT PLANNER) EDITS - THE AGE-PAIR CHECK CATCHES A
037800* BACKWARDS RETIREMENT DATE BEFORE D600-RT-CALC EVER SEES IT.
037900 B260-VALIDATE-RT.
038000     IF PFC1100-REQ-AGE-RETIRE NOT > PFC1100-REQ-AGE-NOW
038100         MOVE 'N' TO WS-VALID-SW
038200         MOVE 'RT - RETIREMENT AGE MUST EXCEED CURRENT AGE'
038300                 TO WS-VALID-MSG.
038400     IF PFC1100-REQ-PRINCIPAL NOT > 0
038500         MOVE 'N' TO WS-VALID-SW
038600         MOVE 'RT - TARGET AMOUNT MUST BE POSITIVE'
038700                 TO WS-VALID-MSG.
038800     IF PFC1100-REQ-CUR-SAVINGS < 0
038900         MOVE 'N' TO WS-VALID-SW
039000         MOVE 'RT - CURRENT SAVINGS MUST NOT BE NEGATIVE'
039100                 TO WS-VALID-MSG.
039200     IF PFC1100-REQ-RATE < 0
039300         MOVE 'N' TO WS-VALID-SW
039400         MOVE 'RT - RETURN RATE MUST NOT BE NEGATIVE'
039500                 TO WS-VALID-MSG.
039600     IF PFC1100-REQ-INFLATION < 0
039700         MOVE 'N' TO WS-VALID-SW
039800       MOVE 'RT - INFLATION MUST NOT BE NEGATIVE' TO WS-VALID-MSG.
039900 B260-EXIT.
040000     EXIT.
040100*
040200* SG (SAVINGS GOAL) EDITS - REQ-PRINCIPAL IS OVERLOADED HERE AS
040300* THE TARGET SAVINGS FIGURE, NOT A LOAN AMOUNT.
040400 B270-VALIDATE-SG.
040500     IF PFC1100-REQ-PRINCIPAL NOT > 0
040600         MOVE 'N' TO WS-VALID-SW
040700         MOVE 'SG - TARGET AMOUNT MUST BE POSITIVE'
040800                 TO WS-VALID-MSG.
040900     IF PFC1100-REQ-CUR-SAVINGS < 0
041000         MOVE 'N' TO WS-VALID-SW
041100         MOVE 'SG - SAVINGS MUST NOT BE NEGATIVE' TO WS-VALID-MSG.
041200     IF PFC1100-REQ-DURATION NOT > 0
041300         MOVE 'N' TO WS-VALID-SW
041400         MOVE 'SG - DURATION MUST BE POSITIVE' TO WS-VALID-MSG.
041500     IF PFC1100-REQ-RATE < 0
041600         MOVE 'N' TO WS-VALID-SW
041700         MOVE 'SG - RETURN RATE MUST NOT BE NEGATIVE'
041800                 TO WS-VALID-MSG.
041900     IF PFC1100-REQ-INFLATION < 0
042000         MOVE 'N' TO WS-VALID-SW
042100       MOVE 'SG - INFLATION MUST NOT BE NEGATIVE' TO WS-VALID-MSG.
042200 B270-EXIT.
042300     EXIT.
042400*
042500* EF (EMERGENCY FUND) EDITS - REQ-PRINCIPAL IS THE MONTHLY
042600* EXPENSE FIGURE HERE, REQ-DURATION THE MONTHS-OF-COVERAGE
042700* TARGET; THE FINAL CHECK CATCHES A GOAL THAT CANNOT BE MET
042800* WITH ZERO ONGOING CONTRIBUTION AND SAVINGS SHORT OF TARGET.
042900 B280-VALIDATE-EF.
043000     IF PFC1100-REQ-PRINCIPAL NOT > 0
043100         MOVE 'N' TO WS-VALID-SW
043200         MOVE 'EF - MONTHLY EXPENSES MUST BE POSITIVE'
043300                 TO WS-VALID-MSG.
043400     IF PFC1100-REQ-DURATION NOT > 0
043500         MOVE 'N' TO WS-VALID-SW
043600         MOVE 'EF - COVERAGE MONTHS MUST BE POSITIVE'
043700                 TO WS-VALID-MSG.
043800     IF PFC1100-REQ-CUR-SAVINGS < 0
043900         MOVE 'N' TO WS-VALID-SW
044000         MOVE 'EF - SAVINGS MUST NOT BE NEGATIVE' TO WS-VALID-MSG.
044100     IF PFC1100-REQ-CONTRIB < 0
044200         MOVE 'N' TO WS-VALID-SW
044300         MOVE 'EF - CONTRIBUTION MUST NOT BE NEGATIVE'
044400                 TO WS-VALID-MSG.
044500    IF PFC1100-REQ-FREQ NOT = 'DY' AND PFC1100-REQ-FREQ NOT = 'WK'
044600             AND PFC1100-REQ-FREQ NOT = 'BW'
044700             AND PFC1100-REQ-FREQ NOT = 'MO'
044800         MOVE 'N' TO WS-VALID-SW
044900         MOVE 'EF - FREQUENCY MUST BE DY, WK, BW OR MO'
045000                 TO WS-VALID-MSG.
045100     COMPUTE WS-CP-EF-TARGET =
045200         PFC1100-REQ-PRINCIPAL * PFC1100-REQ-DURATION.
045300     IF WS-CP-EF-TARGET > PFC1100-REQ-CUR-SAVINGS
045400             AND PFC1100-REQ-CONTRIB = 0
045500         MOVE 'N' TO WS-VALID-SW
045600         MOVE 'EF - SAVINGS SHORT OF TARGET, NO CONTRIBUTION'
045700                 TO WS-VALID-MSG.
045800 B280-EXIT.
045900     EXIT.
046000*
046100*-----------------------------------------------------------------
046200* B300-FREQ-TO-PERIODS - REQ-FREQ TO COMPOUNDING PERIODS PER
046300* YEAR.  ANYTHING NOT RECOGNIZED FALLS THROUGH TO MONTHLY, THE
046400* SAME "UNKNOWN CODE DEFAULTS TO THE COMMON CASE" HABIT THIS
046500* SHOP'S OTHER EDIT PARAGRAPHS FOLLOW ELSEWHERE IN THE SYSTEM.
046600*-----------------------------------------------------------------
046700 B300-FREQ-TO-PERIODS.
046800     IF PFC1100-REQ-FREQ = 'DY'
046900         MOVE 365 TO WS-CP-PERIODS-PER-YEAR
047000     ELSE
047100     IF PFC1100-REQ-FREQ = 'WK'
047200         MOVE 52  TO WS-CP-PERIODS-PER-YEAR
047300     ELSE
047400     IF PFC1100-REQ-FREQ = 'BW'
047500         MOVE 26  TO WS-CP-PERIODS-PER-YEAR
047600     ELSE
047700     IF PFC1100-REQ-FREQ = 'QT'
047800         MOVE 4   TO WS-CP-PERIODS-PER-YEAR
047900     ELSE
048000     IF PFC1100-REQ-FREQ = 'YR'
048100         MOVE 1   TO WS-CP-PERIODS-PER-YEAR
048200     ELSE
048300         MOVE 12  TO WS-CP-PERIODS-PER-YEAR.
048400 B300-EXIT.
048500     EXIT.
048600*
048700*-----------------------------------------------------------------
048800* C000-DISPATCH-CALC - VALIDATED REQUEST TO ITS CALC FAMILY.
048900* B200 HAS ALREADY REJECTED ANY TYPE NOT ON THIS LIST SO THE
049000* FINAL ELSE CATCHES EF WITHOUT A SEPARATE TEST, SAME FALL-
049100* THROUGH HABIT AS THE OLD BUILD-xxxx-FIELDS CHAIN.
049200*-----------------------------------------------------------------
049300 C000-DISPATCH-CALC.
049400     IF PFC1100-IS-CI
049500         PERFORM D100-CI-CALC THRU D199-CI-EXIT
049600     ELSE
049700     IF PFC1100-IS-MG
049800         PERFORM D200-MG-CALC THRU D299-MG-EXIT
049900     ELSE
050000     IF PFC1100-IS-AL
050100         PERFORM D300-AL-CALC THRU D399-AL-EXIT
050200     ELSE
050300     IF PFC1100-IS-PL
050400         PERFORM D400-PL-CALC THRU D499-PL-EXIT
050500     ELSE
050600     IF PFC1100-IS-DP
050700         PERFORM D500-DP-CALC THRU D599-DP-EXIT
050800     ELSE
050900     IF PFC1100-IS-RT
051000         PERFORM D600-RT-CALC THRU D699-RT-EXIT
051100     ELSE
051200     IF PFC1100-IS-SG
051300         PERFORM D700-SG-CALC THRU D799-SG-EXIT
051400     ELSE
051500         PERFORM D800-EF-CALC THRU D899-EF-EXIT.
051600     ADD 1 TO WS-TOT-REQUESTS-OK.
051700 C000-EXIT.
051800     EXIT.
051900*
052000*=================================================================
052100* CI - COMPOUND INTEREST / INVESTMENT PROJECTION
052200*=================================================================
052300 D100-CI-CALC.
052400* STARTING PRINCIPAL DOUBLES AS THE FIRST CUM-CONTRIB FIGURE -
052500* THE INITIAL DEPOSIT COUNTS AS A CONTRIBUTION FOR THE "TOTAL
052600* PAID IN" LINE ON THE SUMMARY REPORT.
052700     MOVE PFC1100-REQ-PRINCIPAL      TO WS-CP-BALANCE.
052800     MOVE PFC1100-REQ-PRINCIPAL      TO WS-CP-CUM-CONTRIB.
052900     MOVE PFC1100-REQ-CONTRIB        TO WS-CP-CONTRIB.
053000* LEVEL-PAYMENT IS A MISNOMER HERE (CI IS NOT AN AMORTIZING LOAN)
053100* BUT F100-WRITE-SUMMARY PRINTS WHATEVER IS IN THIS FIELD UNDER
053200* A COMMON "PAYMENT/CONTRIB" CAPTION FOR ALL EIGHT CALC TYPES.
053300     MOVE PFC1100-REQ-CONTRIB        TO WS-CP-LEVEL-PAYMENT.
053400     MOVE 0                          TO WS-CP-CUM-INTEREST.
053500     COMPUTE WS-CP-PERIODIC-RATE =
053600         (PFC1100-REQ-RATE / 100) / WS-CP-PERIODS-PER-YEAR.
053700     IF PFC1100-DUR-IS-YEARS
053800         COMPUTE WS-CP-TOTAL-PERIODS =
053900             PFC1100-REQ-DURATION * WS-CP-PERIODS-PER-YEAR
054000     ELSE
054100         COMPUTE WS-CP-TOTAL-PERIODS =
054200             (PFC1100-REQ-DURATION * WS-CP-PERIODS-PER-YEAR) / 12.
054300     MOVE 1 TO WS-CP-CURRENT-PERIOD.
054400     PERFORM D110-CI-PERIOD-LOOP THRU D110-EXIT
054500             UNTIL WS-CP-CURRENT-PERIOD > WS-CP-TOTAL-PERIODS.
054600     PERFORM F100-WRITE-SUMMARY THRU F100-EXIT.
054700 D199-CI-EXIT.
054800     EXIT.
054900*
055000* ONE PERIOD OF THE CI PROJECTION - CONTRIBUTE FIRST, COMPOUND
055100* ON THE NEW BALANCE, THEN BUMP THE CONTRIBUTION ITSELF AT EACH
055200* ANNIVERSARY PERIOD PER PFC1100-REQ-ANN-INCR.
055300 D110-CI-PERIOD-LOOP.
055400     ADD WS-CP-CONTRIB TO WS-CP-BALANCE.
055500     ADD WS-CP-CONTRIB TO WS-CP-CUM-CONTRIB.
055600     COMPUTE WS-CP-INTEREST-THIS ROUNDED =
055700         WS-CP-BALANCE * WS-CP-PERIODIC-RATE.
055800     ADD WS-CP-INTEREST-THIS TO WS-CP-BALANCE.
055900     ADD WS-CP-INTEREST-THIS TO WS-CP-CUM-INTEREST.
056000     COMPUTE WS-CP-CURRENT-MONTH =
056100        ((WS-CP-CURRENT-PERIOD - 1) * 12 / WS-CP-PERIODS-PER-YEAR)
056200             + 1.
056300* REAL-BALANCE DEFLATES BY WHOLE YEARS ELAPSED (INTEGER DIVIDE
056400* TRUNCATES THE FRACTIONAL PART) - SHOP POLICY US00212, THE BOX
056500* HAS NO NTH-ROOT / FRACTIONAL-POWER ROUTINE TO DO IT ANY FINER.
056600     MOVE 0 TO WS-CP-REAL-BALANCE.
056700     IF PFC1100-REQ-INFLATION > 0
056800         COMPUTE WS-CP-YEARS = WS-CP-CURRENT-MONTH / 12
056900         COMPUTE WS-FACTOR-RATE = PFC1100-REQ-INFLATION / 100
057000         MOVE WS-CP-YEARS TO WS-FACTOR-N
057100         PERFORM E100-COMPUTE-FACTOR THRU E100-EXIT
057200         IF WS-FACTOR-RESULT NOT = 0
057300             COMPUTE WS-CP-REAL-BALANCE ROUNDED =
057400                 WS-CP-BALANCE / WS-FACTOR-RESULT
057500         ELSE
057600             MOVE WS-CP-BALANCE TO WS-CP-REAL-BALANCE.
057700     COMPUTE WS-CP-CURRENT-YEAR = ((WS-CP-CURRENT-MONTH - 1) / 12)
057800         + 1.
057900     MOVE WS-CP-CONTRIB      TO WS-CP-PAYMENT-THIS.
058000     MOVE WS-CP-CUM-CONTRIB  TO WS-CP-PRINCIPAL-THIS.
058100     PERFORM F000-WRITE-DETAIL THRU F000-EXIT.
058200     DIVIDE WS-CP-CURRENT-PERIOD BY WS-CP-PERIODS-PER-YEAR
058300             GIVING WS-SUB REMAINDER WS-SUB2.
058400     IF WS-SUB2 = 0
058500         COMPUTE WS-CP-CONTRIB ROUNDED =
058600             WS-CP-CONTRIB * (1 + (PFC1100-REQ-ANN-INCR / 100)).
058700     ADD 1 TO WS-CP-CURRENT-PERIOD.
058800 D110-EXIT.
058900     EXIT.
059000*
059100*=================================================================
059200* MG / AL / PL - LEVEL-PAYMENT AMORTIZATION FAMILY.  ALL THREE
059300* SHARE E150-LEVEL-PAYMENT AND E200-AMORTIZE-MONTH; MG IS THE
059400* ONLY ONE OF THE THREE THAT CARRIES ESCROW.
059500*=================================================================
059600 D200-MG-CALC.
059700     MOVE PFC1100-REQ-PRINCIPAL   TO WS-CP-NET-PRINCIPAL.
059800     MOVE PFC1100-REQ-PRINCIPAL   TO WS-CP-BALANCE.
059900* MG IS ALWAYS MONTHLY REGARDLESS OF PFC1100-REQ-FREQ - A HOME
060000* LOAN AMORTIZES MONTHLY BY CONVENTION, SO THE RATE IS DIVIDED
060100* BY 12 DIRECTLY RATHER THAN GOING THROUGH B300'S PERIODS-TABLE.
060200     COMPUTE WS-CP-PERIODIC-RATE = (PFC1100-REQ-RATE / 100) / 12.
060300     COMPUTE WS-CP-MONTHS = PFC1100-REQ-DURATION * 12.
060400* TAXES/INSURANCE/PMI (SEE PFC1500 FOR WHICH FIELD IS WHICH) ADD
060500* TO THE PRINTED PAYMENT IN E200 BUT NEVER TOUCH THE BALANCE OR
060600* THE INTEREST CALCULATION.
060700     COMPUTE WS-CP-ESCROW =
060800         PFC1100-REQ-AUX-AMT + PFC1100-REQ-AUX-AMT2
060900             + PFC1100-REQ-AUX-AMT3.
061000     MOVE PFC1100-REQ-EXTRA-PMT   TO WS-CP-EXTRA-PMT.
061100     MOVE 0                       TO WS-CP-CUM-INTEREST.
061200     PERFORM E150-LEVEL-PAYMENT THRU E150-EXIT.
061300     MOVE 1 TO WS-CP-CURRENT-MONTH.
061400     PERFORM D210-MG-MONTH-LOOP THRU D210-EXIT
061500             UNTIL WS-CP-CURRENT-MONTH > WS-CP-MONTHS
061600                OR WS-CP-BALANCE = 0.
061700     COMPUTE WS-CP-TOTAL-PERIODS = WS-CP-CURRENT-MONTH - 1.
061800     PERFORM F100-WRITE-SUMMARY THRU F100-EXIT.
061900 D299-MG-EXIT.
062000     EXIT.
062100*
062200* ONE MONTH OF THE MG AMORTIZATION - THE MATH ITSELF LIVES IN
062300* E200-AMORTIZE-MONTH SO MG/AL/PL DO NOT EACH CARRY THEIR OWN
062400* COPY OF THE SAME INTEREST/PRINCIPAL SPLIT.
062500 D210-MG-MONTH-LOOP.
062600     PERFORM E200-AMORTIZE-MONTH THRU E200-EXIT.
062700     MOVE WS-CP-CURRENT-MONTH TO WS-CP-CURRENT-PERIOD.
062800     COMPUTE WS-CP-CURRENT-YEAR = ((WS-CP-CURRENT-MONTH - 1) / 12)
062900         + 1.
063000     MOVE 0 TO WS-CP-REAL-BALANCE.
063100     PERFORM F000-WRITE-DETAIL THRU F000-EXIT.
063200     ADD 1 TO WS-CP-CURRENT-MONTH.
063300 D210-EXIT.
063400     EXIT.
063500*
063600* AL - VEHICLE LOAN.  NET PRINCIPAL BACKS OUT ANY TRADE-IN/CASH
063700* DOWN (REQ-CUR-SAVINGS) AND A DEALER ADD-ON FEE (REQ-AUX-AMT,
063800* E.G. AN EXTENDED WARRANTY ROLLED INTO THE NOTE) BEFORE THE
063900* LEVEL-PAYMENT SOLVE.
064000 D300-AL-CALC.
064100     COMPUTE WS-CP-NET-PRINCIPAL =
064200         PFC1100-REQ-PRINCIPAL - PFC1100-REQ-CUR-SAVINGS
064300             - PFC1100-REQ-AUX-AMT.
064400     MOVE WS-CP-NET-PRINCIPAL     TO WS-CP-BALANCE.
064500     MOVE 0                       TO WS-CP-ESCROW.
064600     MOVE PFC1100-REQ-EXTRA-PMT   TO WS-CP-EXTRA-PMT.
064700     COMPUTE WS-CP-PERIODIC-RATE = (PFC1100-REQ-RATE / 100) / 12.
064800     COMPUTE WS-CP-MONTHS = PFC1100-REQ-DURATION * 12.
064900     MOVE 0                       TO WS-CP-CUM-INTEREST.
065000     PERFORM E150-LEVEL-PAYMENT THRU E150-EXIT.
065100     MOVE 1 TO WS-CP-CURRENT-MONTH.
065200     PERFORM D310-AL-MONTH-LOOP THRU D310-EXIT
065300             UNTIL WS-CP-CURRENT-MONTH > WS-CP-MONTHS
065400                OR WS-CP-BALANCE = 0.
065500     COMPUTE WS-CP-TOTAL-PERIODS = WS-CP-CURRENT-MONTH - 1.
065600     PERFORM F100-WRITE-SUMMARY THRU F100-EXIT.
065700 D399-AL-EXIT.
065800     EXIT.
065900*
066000* ONE MONTH OF THE AL AMORTIZATION - SAME E200 SHARED STEP AS
066100* MG/PL, NO ESCROW ADD-ON SINCE WS-CP-ESCROW IS ZEROED IN D300.
066200 D310-AL-MONTH-LOOP.
066300     PERFORM E200-AMORTIZE-MONTH THRU E200-EXIT.
066400     MOVE WS-CP-CURRENT-MONTH TO WS-CP-CURRENT-PERIOD.
066500     COMPUTE WS-CP-CURRENT-YEAR = ((WS-CP-CURRENT-MONTH - 1) / 12)
066600         + 1.
066700     MOVE 0 TO WS-CP-REAL-BALANCE.
066800     PERFORM F000-WRITE-DETAIL THRU F000-EXIT.
066900     ADD 1 TO WS-CP-CURRENT-MONTH.
067000 D310-EXIT.
067100     EXIT.
067200*
067300* PL - GENERAL-PURPOSE PERSONAL LOAN.  SIMPLEST OF THE THREE
067400* AMORTIZERS - NO ESCROW, NO TRADE-IN, JUST PRINCIPAL, RATE AND
067500* AN OPTIONAL EXTRA-PAYMENT ON TOP OF THE LEVEL PAYMENT.
067600 D400-PL-CALC.
067700     MOVE PFC1100-REQ-PRINCIPAL   TO WS-CP-NET-PRINCIPAL.
067800     MOVE PFC1100-REQ-PRINCIPAL   TO WS-CP-BALANCE.
067900     MOVE 0                       TO WS-CP-ESCROW.
068000     MOVE PFC1100-REQ-EXTRA-PMT   TO WS-CP-EXTRA-PMT.
068100     COMPUTE WS-CP-PERIODIC-RATE = (PFC1100-REQ-RATE / 100) / 12.
068200     COMPUTE WS-CP-MONTHS = PFC1100-REQ-DURATION * 12.
068300     MOVE 0                       TO WS-CP-CUM-INTEREST.
068400     PERFORM E150-LEVEL-PAYMENT THRU E150-EXIT.
068500     MOVE 1 TO WS-CP-CURRENT-MONTH.
068600     PERFORM D410-PL-MONTH-LOOP THRU D410-EXIT
068700             UNTIL WS-CP-CURRENT-MONTH > WS-CP-MONTHS
068800                OR WS-CP-BALANCE = 0.
068900     COMPUTE WS-CP-TOTAL-PERIODS = WS-CP-CURRENT-MONTH - 1.
069000     PERFORM F100-WRITE-SUMMARY THRU F100-EXIT.
069100 D499-PL-EXIT.
069200     EXIT.
069300*
069400* ONE MONTH OF THE PL AMORTIZATION - IDENTICAL SHAPE TO D310,
069500* KEPT AS ITS OWN PARAGRAPH SO EACH CALC FAMILY OWNS ITS OWN
069600* LOOP-CONTROL PARAGRAPH EVEN WHEN THE BODY IS A ONE-LINE CALL.
069700 D410-PL-MONTH-LOOP.
069800     PERFORM E200-AMORTIZE-MONTH THRU E200-EXIT.
069900     MOVE WS-CP-CURRENT-MONTH TO WS-CP-CURRENT-PERIOD.
070000     COMPUTE WS-CP-CURRENT-YEAR = ((WS-CP-CURRENT-MONTH - 1) / 12)
070100         + 1.
070200     MOVE 0 TO WS-CP-REAL-BALANCE.
070300     PERFORM F000-WRITE-DETAIL THRU F000-EXIT.
070400     ADD 1 TO WS-CP-CURRENT-MONTH.
070500 D410-EXIT.
070600     EXIT.
070700*
070800*=================================================================
070900* DP - MULTI-DEBT PAYOFF (SNOWBALL / AVALANCHE)
071000*=================================================================
071100 D500-DP-CALC.
071200     MOVE 1 TO WS-CP-DP-MONTH.
071300     MOVE 0 TO WS-CP-CUM-INTEREST.
071400     PERFORM D520-DP-MONTH-LOOP THRU D520-EXIT
071500             UNTIL WS-DP-UNPAID = 0
071600                OR WS-CP-DP-MONTH > 1200.
071700     COMPUTE WS-CP-TOTAL-PERIODS = WS-CP-DP-MONTH - 1.
071800     MOVE PFC1100-REQ-EXTRA-PMT TO WS-CP-LEVEL-PAYMENT.
071900     MOVE 0 TO WS-CP-BALANCE.
072000     PERFORM F100-WRITE-SUMMARY THRU F100-EXIT.
072100 D599-DP-EXIT.
072200     EXIT.
072300*
072400*-----------------------------------------------------------------
072500* D510-DP-LOAD-DEBTS - READ-AHEAD MATCH AGAINST DEBT-ITEM-FILE,
072600* GROUPED BY PFC-DBT-REQ-ID.  CALLED FROM B250-VALIDATE-DP SO THE
072700* TABLE IS ALREADY BUILT BY THE TIME D500-DP-CALC RUNS.
072800*-----------------------------------------------------------------
072900 D510-DP-LOAD-DEBTS.
073000     MOVE 0 TO WS-CP-DP-DEBT-COUNT.
073100     PERFORM D511-DP-LOAD-ONE-DEBT THRU D511-EXIT
073200             UNTIL WS-EOF-DBT
073300                OR PFC-DBT-REQ-ID NOT = PFC1100-REQ-ID.
073400     MOVE WS-CP-DP-DEBT-COUNT TO WS-DP-UNPAID.
073500     IF WS-CP-DP-DEBT-COUNT > 0
073600         IF PFC1100-METHOD-SNOWBALL
073700             PERFORM D512-DP-SORT-BY-BALANCE THRU D512-EXIT
073800         ELSE
073900             PERFORM D513-DP-SORT-BY-RATE THRU D513-EXIT.
074000 D510-EXIT.
074100     EXIT.
074200*
074300* ONE DEBT-ITEM-FILE RECORD INTO THE NEXT DP-DEBT-TABLE SLOT,
074400* THEN READ AHEAD SO D510'S PERFORM ... UNTIL CAN SEE THE NEXT
074500* RECORD'S REQUEST-ID BEFORE DECIDING WHETHER TO LOOP AGAIN.
074600 D511-DP-LOAD-ONE-DEBT.
074700     ADD 1 TO WS-CP-DP-DEBT-COUNT.
074800     SET DP-DEBT-NDX TO WS-CP-DP-DEBT-COUNT.
074900     MOVE PFC-DBT-NAME        TO DP-DEBT-NAME (DP-DEBT-NDX).
075000     MOVE PFC-DBT-BALANCE     TO DP-DEBT-BALANCE (DP-DEBT-NDX).
075100     MOVE PFC-DBT-RATE        TO DP-DEBT-RATE (DP-DEBT-NDX).
075200    MOVE PFC-DBT-MIN-PAYMENT TO DP-DEBT-MIN-PAYMENT (DP-DEBT-NDX).
075300     MOVE 'N'                 TO DP-DEBT-PAID-SW (DP-DEBT-NDX).
075400     READ DEBT-ITEM-FILE
075500         AT END SET WS-EOF-DBT TO TRUE.
075600 D511-EXIT.
075700     EXIT.
075800*
075900* SNOWBALL METHOD - BUBBLE SORT DP-DEBT-TABLE INTO BALANCE-
076000* ASCENDING ORDER SO THE SMALLEST DEBT IS PAID OFF FIRST.
076100 D512-DP-SORT-BY-BALANCE.
076200     MOVE 1 TO WS-SUB.
076300     PERFORM D5121-DP-SORT-BAL-PASS THRU D5121-EXIT
076400             UNTIL WS-SUB >= WS-CP-DP-DEBT-COUNT.
076500 D512-EXIT.
076600     EXIT.
076700*
076800* ONE BUBBLE-SORT PASS - COMPARES EVERY ADJACENT PAIR UP TO THE
076900* UNSORTED BOUNDARY, THEN NARROWS THE BOUNDARY BY ONE.
077000 D5121-DP-SORT-BAL-PASS.
077100     MOVE 1 TO WS-SUB2.
077200     PERFORM D5122-DP-SORT-BAL-CMP THRU D5122-EXIT
077300             UNTIL WS-SUB2 > WS-CP-DP-DEBT-COUNT - WS-SUB.
077400     ADD 1 TO WS-SUB.
077500 D5121-EXIT.
077600     EXIT.
077700*
077800 D5122-DP-SORT-BAL-CMP.
077900     IF DP-DEBT-BALANCE (WS-SUB2) > DP-DEBT-BALANCE (WS-SUB2 + 1)
078000         PERFORM D5123-DP-SWAP-ENTRIES THRU D5123-EXIT.
078100     ADD 1 TO WS-SUB2.
078200 D5122-EXIT.
078300     EXIT.
078400*
078500* AVALANCHE METHOD - SAME BUBBLE SORT SHAPE AS D512 BUT ORDERS
078600* BY RATE DESCENDING SO THE COSTLIEST DEBT IS PAID OFF FIRST.
078700 D513-DP-SORT-BY-RATE.
078800     MOVE 1 TO WS-SUB.
078900     PERFORM D5131-DP-SORT-RATE-PASS THRU D5131-EXIT
079000             UNTIL WS-SUB >= WS-CP-DP-DEBT-COUNT.
079100 D513-EXIT.
079200     EXIT.
079300*
079400 D5131-DP-SORT-RATE-PASS.
079500     MOVE 1 TO WS-SUB2.
079600     PERFORM D5132-DP-SORT-RATE-CMP THRU D5132-EXIT
079700             UNTIL WS-SUB2 > WS-CP-DP-DEBT-COUNT - WS-SUB.
079800     ADD 1 TO WS-SUB.
079900 D5131-EXIT.
080000     EXIT.
080100*
080200 D5132-DP-SORT-RATE-CMP.
080300     IF DP-DEBT-RATE (WS-SUB2) < DP-DEBT-RATE (WS-SUB2 + 1)
080400         PERFORM D5123-DP-SWAP-ENTRIES THRU D5123-EXIT.
080500     ADD 1 TO WS-SUB2.
080600 D5132-EXIT.
080700     EXIT.
080800*
080900* FIELD-BY-FIELD SWAP OF TWO ADJACENT DP-DEBT-TABLE ENTRIES -
081000* NO ARRAY-LEVEL MOVE ON THIS COMPILER, SO EVERY 10-LEVEL FIELD
081100* HAS TO BE SWAPPED THROUGH THE WS-DP-SWAP-* SCRATCH GROUP.
081200 D5123-DP-SWAP-ENTRIES.
081300     MOVE DP-DEBT-NAME (WS-SUB2)        TO WS-DP-SWAP-NAME.
081400     MOVE DP-DEBT-BALANCE (WS-SUB2)     TO WS-DP-SWAP-BAL.
081500     MOVE DP-DEBT-RATE (WS-SUB2)        TO WS-DP-SWAP-RATE.
081600     MOVE DP-DEBT-MIN-PAYMENT (WS-SUB2) TO WS-DP-SWAP-MIN.
081700     MOVE DP-DEBT-PAID-SW (WS-SUB2)     TO WS-DP-SWAP-SW.
081800     MOVE DP-DEBT-NAME (WS-SUB2 + 1)
081900                                 TO DP-DEBT-NAME (WS-SUB2).
082000     MOVE DP-DEBT-BALANCE (WS-SUB2 + 1)
082100                                 TO DP-DEBT-BALANCE (WS-SUB2).
082200     MOVE DP-DEBT-RATE (WS-SUB2 + 1)
082300                                 TO DP-DEBT-RATE (WS-SUB2).
082400     MOVE DP-DEBT-MIN-PAYMENT (WS-SUB2 + 1)
082500                                 TO DP-DEBT-MIN-PAYMENT (WS-SUB2).
082600     MOVE DP-DEBT-PAID-SW (WS-SUB2 + 1)
082700                                 TO DP-DEBT-PAID-SW (WS-SUB2).
082800     MOVE WS-DP-SWAP-NAME  TO DP-DEBT-NAME (WS-SUB2 + 1).
082900     MOVE WS-DP-SWAP-BAL   TO DP-DEBT-BALANCE (WS-SUB2 + 1).
083000     MOVE WS-DP-SWAP-RATE  TO DP-DEBT-RATE (WS-SUB2 + 1).
083100     MOVE WS-DP-SWAP-MIN   TO DP-DEBT-MIN-PAYMENT (WS-SUB2 + 1).
083200     MOVE WS-DP-SWAP-SW    TO DP-DEBT-PAID-SW (WS-SUB2 + 1).
083300 D5123-EXIT.
083400     EXIT.
083500*
083600*-----------------------------------------------------------------
083700* D520/D530 - ONE CALENDAR MONTH ACROSS EVERY DEBT IN PAYOFF
083800* ORDER.  THE EXTRA-PAYMENT POOL IS REFILLED FROM REQ-EXTRA-PMT
083900* AT THE TOP OF EVERY MONTH, NOT CARRIED FORWARD (US00229).
084000*-----------------------------------------------------------------
084100 D520-DP-MONTH-LOOP.
084200     MOVE PFC1100-REQ-EXTRA-PMT TO WS-CP-DP-EXTRA-POOL.
084300     PERFORM D530-DP-ONE-DEBT THRU D530-EXIT
084400             VARYING WS-SUB FROM 1 BY 1
084500             UNTIL WS-SUB > WS-CP-DP-DEBT-COUNT.
084600     PERFORM D540-DP-COUNT-UNPAID THRU D540-EXIT.
084700     ADD 1 TO WS-CP-DP-MONTH.
084800 D520-EXIT.
084900     EXIT.
085000*
085100 D530-DP-ONE-DEBT.
085200     IF DP-DEBT-NOT-PAID (WS-SUB)
085300         PERFORM D531-DP-APPLY-PAYMENT THRU D531-EXIT.
085400 D530-EXIT.
085500     EXIT.
085600*
085700*-----------------------------------------------------------------
085800* D531-DP-APPLY-PAYMENT - SPLIT OUT OF D530 SO THE "EXTRA PAYMENT
085900* WENT NEGATIVE" AND "BALANCE PAID OFF THIS MONTH" CHECKS EACH
086000* GET THEIR OWN SENTENCE - NESTING THEM INTO ONE SENTENCE WITH NO
086100* ELSE HID THE BALANCE-UPDATE AND DETAIL-WRITE BEHIND THOSE IFS.
086200*-----------------------------------------------------------------
086300 D531-DP-APPLY-PAYMENT.
086400     COMPUTE WS-CP-INTEREST-THIS ROUNDED =
086500         DP-DEBT-BALANCE (WS-SUB) *
086600             ((DP-DEBT-RATE (WS-SUB) / 100) / 12).
086700     IF DP-DEBT-BALANCE (WS-SUB) + WS-CP-INTEREST-THIS
086800             NOT > DP-DEBT-MIN-PAYMENT (WS-SUB)
086900         COMPUTE WS-CP-PAYMENT-THIS ROUNDED =
087000             DP-DEBT-BALANCE (WS-SUB) + WS-CP-INTEREST-THIS
087100     ELSE
087200         COMPUTE WS-CP-PAYMENT-THIS ROUNDED =
087300             DP-DEBT-MIN-PAYMENT (WS-SUB)
087400                 + WS-CP-DP-EXTRA-POOL.
087500     COMPUTE WS-CP-EXTRA-PMT ROUNDED =
087600         WS-CP-PAYMENT-THIS - WS-CP-INTEREST-THIS
087700             - DP-DEBT-MIN-PAYMENT (WS-SUB).
087800     IF WS-CP-EXTRA-PMT < 0
087900         MOVE 0 TO WS-CP-EXTRA-PMT.
088000     SUBTRACT WS-CP-EXTRA-PMT FROM WS-CP-DP-EXTRA-POOL.
088100     COMPUTE WS-CP-PRINCIPAL-THIS ROUNDED =
088200         WS-CP-PAYMENT-THIS - WS-CP-INTEREST-THIS.
088300     SUBTRACT WS-CP-PRINCIPAL-THIS
088400         FROM DP-DEBT-BALANCE (WS-SUB).
088500     ADD WS-CP-INTEREST-THIS TO WS-CP-CUM-INTEREST.
088600     IF DP-DEBT-BALANCE (WS-SUB) NOT > 0
088700         MOVE 0   TO DP-DEBT-BALANCE (WS-SUB)
088800         MOVE 'Y' TO DP-DEBT-PAID-SW (WS-SUB).
088900     MOVE WS-CP-DP-MONTH TO WS-CP-CURRENT-PERIOD.
089000     COMPUTE WS-CP-CURRENT-YEAR = ((WS-CP-DP-MONTH - 1) / 12)
089100         + 1.
089200     MOVE DP-DEBT-BALANCE (WS-SUB) TO WS-CP-BALANCE.
089300     MOVE 0                        TO WS-CP-REAL-BALANCE.
089400     PERFORM F000-WRITE-DETAIL THRU F000-EXIT.
089500 D531-EXIT.
089600     EXIT.
089700*
089800* RE-COUNTS UNPAID DEBTS AT THE END OF EVERY MONTH RATHER THAN
089900* DECREMENTING A COUNTER ON PAYOFF - CHEAP ENOUGH AT 50 ENTRIES
090000* AND AVOIDS AN OFF-BY-ONE IF TWO DEBTS PAY OFF THE SAME MONTH.
090100 D540-DP-COUNT-UNPAID.
090200     MOVE 0 TO WS-DP-UNPAID.
090300     PERFORM D541-DP-COUNT-ONE THRU D541-EXIT
090400             VARYING WS-SUB FROM 1 BY 1
090500             UNTIL WS-SUB > WS-CP-DP-DEBT-COUNT.
090600 D540-EXIT.
090700     EXIT.
090800*
090900 D541-DP-COUNT-ONE.
091000     IF DP-DEBT-NOT-PAID (WS-SUB)
091100         ADD 1 TO WS-DP-UNPAID.
091200 D541-EXIT.
091300     EXIT.
091400*
091500*=================================================================
091600* RT - RETIREMENT PLANNER, WITH THE YEARLY CONTROL-BREAK TABLE
091700*=================================================================
091800 D600-RT-CALC.
091900     COMPUTE WS-CP-YEARS =
092000         PFC1100-REQ-AGE-RETIRE - PFC1100-REQ-AGE-NOW.
092100     IF PFC1100-REQ-INFLATION > 0
092200         COMPUTE WS-CP-ANNUAL-RATE =
092300             ((1 + (PFC1100-REQ-RATE / 100)) /
092400                 (1 + (PFC1100-REQ-INFLATION / 100))) - 1
092500     ELSE
092600         COMPUTE WS-CP-ANNUAL-RATE = PFC1100-REQ-RATE / 100.
092700     COMPUTE WS-CP-PERIODIC-RATE =
092800         WS-CP-ANNUAL-RATE / WS-CP-PERIODS-PER-YEAR.
092900     COMPUTE WS-CP-TOTAL-PERIODS =
093000         WS-CP-YEARS * WS-CP-PERIODS-PER-YEAR.
093100     MOVE PFC1100-REQ-PRINCIPAL TO WS-CP-TARGET.
093200     IF PFC1100-REQ-INFLATION > 0
093300         COMPUTE WS-FACTOR-RATE = PFC1100-REQ-INFLATION / 100
093400         MOVE WS-CP-YEARS TO WS-FACTOR-N
093500         PERFORM E100-COMPUTE-FACTOR THRU E100-EXIT
093600         COMPUTE WS-CP-ADJ-TARGET ROUNDED =
093700             WS-CP-TARGET / WS-FACTOR-RESULT
093800     ELSE
093900         MOVE WS-CP-TARGET TO WS-CP-ADJ-TARGET.
094000     PERFORM D610-RT-SOLVE-CONTRIB THRU D610-EXIT.
094100     MOVE PFC1100-REQ-CUR-SAVINGS TO WS-CP-BALANCE.
094200     MOVE 0 TO WS-CP-CUM-INTEREST.
094300     MOVE 1 TO WS-CP-CURRENT-PERIOD.
094400     PERFORM D620-RT-PERIOD-LOOP THRU D620-EXIT
094500             UNTIL WS-CP-CURRENT-PERIOD > WS-CP-TOTAL-PERIODS.
094600     PERFORM G300-PRINT-RT-YEARLY THRU G300-EXIT.
094700     MOVE WS-CP-REQUIRED-CONTRIB TO WS-CP-LEVEL-PAYMENT.
094800     PERFORM F100-WRITE-SUMMARY THRU F100-EXIT.
094900 D699-RT-EXIT.
095000     EXIT.
095100*
095200* FUTURE-VALUE-OF-ANNUITY SOLVED FOR PAYMENT - HOW MUCH MUST GO IN
095300* EACH PERIOD, ON TOP OF CUR-SAVINGS GROWING AT THE SAME RATE, TO
095400* LAND ON WS-CP-ADJ-TARGET BY RETIREMENT.  ZERO-RATE BRANCH KEPT
095500* SEPARATE TO AVOID DIVIDING BY (RATE - 1) WHEN RATE IS ZERO.
095600 D610-RT-SOLVE-CONTRIB.
095700     IF WS-CP-PERIODIC-RATE = 0
095800         COMPUTE WS-CP-REQUIRED-CONTRIB ROUNDED =
095900             (WS-CP-ADJ-TARGET - PFC1100-REQ-CUR-SAVINGS)
096000                 / WS-CP-TOTAL-PERIODS
096100     ELSE
096200         MOVE WS-CP-PERIODIC-RATE TO WS-FACTOR-RATE
096300         MOVE WS-CP-TOTAL-PERIODS TO WS-FACTOR-N
096400         PERFORM E100-COMPUTE-FACTOR THRU E100-EXIT
096500         COMPUTE WS-CP-REQUIRED-CONTRIB ROUNDED =
096600             (WS-CP-ADJ-TARGET -
096700                 (PFC1100-REQ-CUR-SAVINGS * WS-FACTOR-RESULT))
096800             / ((WS-FACTOR-RESULT - 1) / WS-CP-PERIODIC-RATE).
096900 D610-EXIT.
097000     EXIT.
097100*
097200* ONE YEAR-END POST OF INTEREST PLUS THE SOLVED CONTRIBUTION.
097300* ALSO ROLLS THE FIGURES INTO RT-YEAR-TABLE (SET BY THE WS-SUB2 =
097400* 1 TEST BELOW, WHICH FIRES ON PERIOD 1 OF EACH PLAN YEAR) SO
097500* G300-PRINT-RT-YEARLY HAS A START/END BALANCE PER YEAR TO REPORT.
097600 D620-RT-PERIOD-LOOP.
097700     COMPUTE WS-CP-CURRENT-YEAR =
097800        ((WS-CP-CURRENT-PERIOD - 1) / WS-CP-PERIODS-PER-YEAR) + 1.
097900     DIVIDE WS-CP-CURRENT-PERIOD BY WS-CP-PERIODS-PER-YEAR
098000             GIVING WS-SUB REMAINDER WS-SUB2.
098100     IF WS-SUB2 = 1 OR WS-CP-PERIODS-PER-YEAR = 1
098200         SET RT-YEAR-NDX TO WS-CP-CURRENT-YEAR
098300         MOVE WS-CP-CURRENT-YEAR TO RT-YEAR-NUMBER (RT-YEAR-NDX)
098400        MOVE WS-CP-BALANCE      TO RT-YEAR-START-BAL (RT-YEAR-NDX)
098500         MOVE 0                  TO RT-YEAR-CONTRIB (RT-YEAR-NDX)
098600        MOVE 0                  TO RT-YEAR-INTEREST (RT-YEAR-NDX).
098700     COMPUTE WS-CP-INTEREST-THIS ROUNDED =
098800         WS-CP-BALANCE * WS-CP-PERIODIC-RATE.
098900     ADD WS-CP-INTEREST-THIS TO WS-CP-BALANCE.
099000     ADD WS-CP-REQUIRED-CONTRIB TO WS-CP-BALANCE.
099100     ADD WS-CP-INTEREST-THIS TO WS-CP-CUM-INTEREST.
099200     SET RT-YEAR-NDX TO WS-CP-CURRENT-YEAR.
099300     ADD WS-CP-INTEREST-THIS    TO RT-YEAR-INTEREST (RT-YEAR-NDX).
099400     ADD WS-CP-REQUIRED-CONTRIB TO RT-YEAR-CONTRIB (RT-YEAR-NDX).
099500     MOVE WS-CP-BALANCE         TO RT-YEAR-END-BAL (RT-YEAR-NDX).
099600     MOVE WS-CP-REQUIRED-CONTRIB TO WS-CP-PAYMENT-THIS.
099700     MOVE 0 TO WS-CP-PRINCIPAL-THIS.
099800     MOVE 0 TO WS-CP-REAL-BALANCE.
099900     COMPUTE WS-CP-CURRENT-YEAR =
100000         PFC1100-REQ-AGE-NOW + WS-CP-CURRENT-YEAR.
100100     PERFORM F000-WRITE-DETAIL THRU F000-EXIT.
100200     ADD 1 TO WS-CP-CURRENT-PERIOD.
100300 D620-EXIT.
100400     EXIT.
100500*
100600*=================================================================
100700* SG - SAVINGS-GOAL PLANNER.  THE PERIODIC RATE IS A PERIODS-
100800* PER-YEAR ROOT OF THE ANNUAL GROWTH FACTOR - SEE E120 BELOW.
100900*=================================================================
101000 D700-SG-CALC.
101100     IF PFC1100-DUR-IS-YEARS
101200         COMPUTE WS-CP-MONTHS = PFC1100-REQ-DURATION * 12
101300     ELSE
101400         MOVE PFC1100-REQ-DURATION TO WS-CP-MONTHS.
101500     COMPUTE WS-CP-TOTAL-PERIODS =
101600         (WS-CP-MONTHS * WS-CP-PERIODS-PER-YEAR) / 12.
101700     COMPUTE WS-CP-YEARS = WS-CP-MONTHS / 12.
101800     MOVE PFC1100-REQ-PRINCIPAL TO WS-CP-TARGET.
101900     IF PFC1100-REQ-INFLATION > 0
102000         COMPUTE WS-FACTOR-RATE = PFC1100-REQ-INFLATION / 100
102100         MOVE WS-CP-YEARS TO WS-FACTOR-N
102200         PERFORM E100-COMPUTE-FACTOR THRU E100-EXIT
102300         COMPUTE WS-CP-ADJ-TARGET ROUNDED =
102400             WS-CP-TARGET / WS-FACTOR-RESULT
102500     ELSE
102600         MOVE WS-CP-TARGET TO WS-CP-ADJ-TARGET.
102700     IF PFC1100-REQ-RATE = 0
102800         MOVE 0 TO WS-CP-PERIODIC-RATE
102900     ELSE
103000         PERFORM E120-COMPUTE-ROOT-RATE THRU E120-EXIT.
103100     PERFORM D710-SG-SOLVE-CONTRIB THRU D710-EXIT.
103200     MOVE PFC1100-REQ-CUR-SAVINGS TO WS-CP-BALANCE.
103300     MOVE 0 TO WS-CP-CUM-INTEREST.
103400     MOVE 1 TO WS-CP-CURRENT-PERIOD.
103500     PERFORM D720-SG-PERIOD-LOOP THRU D720-EXIT
103600             UNTIL WS-CP-CURRENT-PERIOD > WS-CP-TOTAL-PERIODS.
103700     MOVE WS-CP-REQUIRED-CONTRIB TO WS-CP-LEVEL-PAYMENT.
103800     PERFORM F100-WRITE-SUMMARY THRU F100-EXIT.
103900 D799-SG-EXIT.
104000     EXIT.
104100*
104200* SAME FUTURE-VALUE-OF-ANNUITY SOLVE AS D610, AGAINST WS-CP-
104300* PERIODIC-RATE FROM THE E120 BISECTION INSTEAD OF A SIMPLE
104400* RATE-OVER-PERIODS-PER-YEAR DIVIDE.
104500 D710-SG-SOLVE-CONTRIB.
104600     IF WS-CP-PERIODIC-RATE = 0
104700         COMPUTE WS-CP-REQUIRED-CONTRIB ROUNDED =
104800             (WS-CP-ADJ-TARGET - PFC1100-REQ-CUR-SAVINGS)
104900                 / WS-CP-TOTAL-PERIODS
105000     ELSE
105100         MOVE WS-CP-PERIODIC-RATE TO WS-FACTOR-RATE
105200         MOVE WS-CP-TOTAL-PERIODS TO WS-FACTOR-N
105300         PERFORM E100-COMPUTE-FACTOR THRU E100-EXIT
105400         COMPUTE WS-CP-REQUIRED-CONTRIB ROUNDED =
105500             (WS-CP-ADJ-TARGET -
105600                 (PFC1100-REQ-CUR-SAVINGS * WS-FACTOR-RESULT))
105700             / ((WS-FACTOR-RESULT - 1) / WS-CP-PERIODIC-RATE).
105800 D710-EXIT.
105900     EXIT.
106000*
106100* ONE PERIOD OF GROWTH ON THE BALANCE PLUS THE SOLVED CONTRIBUTION
106200* FROM D710.  UNLIKE D620 THERE IS NO YEARLY CONTROL-BREAK TABLE
106300* FOR SG - THE PLANNING DESK ASKED FOR A SINGLE GOAL DATE, NOT A
106400* YEAR-BY-YEAR RETIREMENT SCHEDULE (US00223).
106500 D720-SG-PERIOD-LOOP.
106600     COMPUTE WS-CP-INTEREST-THIS ROUNDED =
106700         WS-CP-BALANCE * WS-CP-PERIODIC-RATE.
106800     ADD WS-CP-INTEREST-THIS TO WS-CP-BALANCE.
106900     ADD WS-CP-REQUIRED-CONTRIB TO WS-CP-BALANCE.
107000     ADD WS-CP-INTEREST-THIS TO WS-CP-CUM-INTEREST.
107100     COMPUTE WS-CP-CURRENT-YEAR =
107200         WS-CP-CURRENT-PERIOD / WS-CP-PERIODS-PER-YEAR.
107300     MOVE WS-CP-REQUIRED-CONTRIB TO WS-CP-PAYMENT-THIS.
107400     MOVE 0 TO WS-CP-PRINCIPAL-THIS.
107500     MOVE 0 TO WS-CP-REAL-BALANCE.
107600     PERFORM F000-WRITE-DETAIL THRU F000-EXIT.
107700     ADD 1 TO WS-CP-CURRENT-PERIOD.
107800 D720-EXIT.
107900     EXIT.
108000*
108100*=================================================================
108200* EF - EMERGENCY-FUND PLANNER
108300*=================================================================
108400 D800-EF-CALC.
108500     COMPUTE WS-CP-EF-TARGET =
108600         PFC1100-REQ-PRINCIPAL * PFC1100-REQ-DURATION.
108700     MOVE PFC1100-REQ-CUR-SAVINGS TO WS-CP-BALANCE.
108800     MOVE 0 TO WS-CP-CUM-INTEREST.
108900     MOVE 0 TO WS-CP-CURRENT-PERIOD.
109000     IF WS-CP-BALANCE NOT < WS-CP-EF-TARGET
109100         MOVE 0 TO WS-CP-PAYMENT-THIS
109200         MOVE 0 TO WS-CP-INTEREST-THIS
109300         MOVE 0 TO WS-CP-PRINCIPAL-THIS
109400         MOVE 0 TO WS-CP-REAL-BALANCE
109500         MOVE 0 TO WS-CP-CURRENT-YEAR
109600         PERFORM F000-WRITE-DETAIL THRU F000-EXIT
109700         MOVE 0 TO WS-CP-TOTAL-PERIODS
109800     ELSE
109900         COMPUTE WS-CP-EF-MONTHLY-CONTRIB ROUNDED =
110000             (PFC1100-REQ-CONTRIB * WS-CP-PERIODS-PER-YEAR) / 12
110100         MOVE 1 TO WS-CP-CURRENT-PERIOD
110200         PERFORM D810-EF-MONTH-LOOP THRU D810-EXIT
110300                 UNTIL WS-CP-BALANCE NOT < WS-CP-EF-TARGET
110400                    OR WS-CP-CURRENT-PERIOD > 1200
110500         COMPUTE WS-CP-TOTAL-PERIODS = WS-CP-CURRENT-PERIOD - 1.
110600     MOVE WS-CP-EF-TARGET TO WS-CP-LEVEL-PAYMENT.
110700     PERFORM F100-WRITE-SUMMARY THRU F100-EXIT.
110800 D899-EF-EXIT.
110900     EXIT.
111000*
111100* NO INTEREST ASSUMPTION ON THE EMERGENCY FUND - THE PLANNING DESK
111200* TREATS IT AS PARKED IN A CHECKING/MMKT ACCOUNT, NOT INVESTED, SO
111300* THIS LOOP IS A STRAIGHT SAVE-TOWARD-TARGET COUNTER, CAPPED AT
111400* 1200 MONTHS (100 YEARS) BY D800 SO A ZERO CONTRIBUTION CANNOT
111500* SPIN THE JOB FOREVER.
111600 D810-EF-MONTH-LOOP.
111700     ADD WS-CP-EF-MONTHLY-CONTRIB TO WS-CP-BALANCE.
111800     MOVE WS-CP-EF-MONTHLY-CONTRIB TO WS-CP-PAYMENT-THIS.
111900     MOVE 0 TO WS-CP-INTEREST-THIS.
112000     COMPUTE WS-CP-EF-REMAINING =
112100         WS-CP-EF-TARGET - WS-CP-BALANCE.
112200     IF WS-CP-EF-REMAINING < 0
112300         MOVE 0 TO WS-CP-EF-REMAINING.
112400     MOVE WS-CP-EF-REMAINING TO WS-CP-PRINCIPAL-THIS.
112500     MOVE 0 TO WS-CP-CUM-INTEREST.
112600     MOVE 0 TO WS-CP-REAL-BALANCE.
112700    COMPUTE WS-CP-CURRENT-YEAR = ((WS-CP-CURRENT-PERIOD - 1) / 12)
112800         + 1.
112900     PERFORM F000-WRITE-DETAIL THRU F000-EXIT.
113000     ADD 1 TO WS-CP-CURRENT-PERIOD.
113100 D810-EXIT.
113200     EXIT.
113300*
113400*=================================================================
113500* E-SERIES - HELPER ROUTINES SHARED ACROSS TWO OR MORE CALC TYPES
113600*=================================================================
113700*-----------------------------------------------------------------
113800* E100-COMPUTE-FACTOR - (1+WS-FACTOR-RATE) RAISED TO THE WHOLE-
113900* NUMBER POWER WS-FACTOR-N, BY REPEATED MULTIPLICATION.  THIS
114000* BOX CARRIES NO INTRINSIC FUNCTION LIBRARY SO EVERY GROWTH-
114100* FACTOR CALC IN THE PROGRAM GOES THROUGH HERE.
114200*-----------------------------------------------------------------
114300 E100-COMPUTE-FACTOR.
114400     MOVE 1 TO WS-FACTOR-RESULT.
114500     MOVE 0 TO WS-FACTOR-CTR.
114600     PERFORM E110-FACTOR-STEP THRU E110-EXIT
114700             UNTIL WS-FACTOR-CTR >= WS-FACTOR-N.
114800 E100-EXIT.
114900     EXIT.
115000*
115100 E110-FACTOR-STEP.
115200     COMPUTE WS-FACTOR-RESULT =
115300         WS-FACTOR-RESULT * (1 + WS-FACTOR-RATE).
115400     ADD 1 TO WS-FACTOR-CTR.
115500 E110-EXIT.
115600     EXIT.
115700*
115800*-----------------------------------------------------------------
115900* E120/E125 - SG'S PERIODIC RATE IS THE WS-ROOT-N'TH ROOT OF THE
116000* ANNUAL GROWTH FACTOR.  WITH NO NTH-ROOT ROUTINE ON THE BOX
116100* (US00130) WE CLOSE IN ON IT BY BISECTION, TESTING EACH
116200* CANDIDATE RATE THROUGH E100-COMPUTE-FACTOR.  40 STEPS IS FAR
116300* MORE PRECISION THAN THE PENNY-ROUNDED OUTPUT NEEDS.
116400*-----------------------------------------------------------------
116500 E120-COMPUTE-ROOT-RATE.
116600     COMPUTE WS-ROOT-TARGET = 1 + (PFC1100-REQ-RATE / 100).
116700     MOVE 0 TO WS-ROOT-LO.
116800     COMPUTE WS-ROOT-HI = PFC1100-REQ-RATE / 100.
116900     MOVE WS-CP-PERIODS-PER-YEAR TO WS-ROOT-N.
117000     MOVE 0 TO WS-ROOT-CTR.
117100     PERFORM E125-ROOT-STEP THRU E125-EXIT
117200             UNTIL WS-ROOT-CTR >= 40.
117300     COMPUTE WS-CP-PERIODIC-RATE = (WS-ROOT-LO + WS-ROOT-HI) / 2.
117400 E120-EXIT.
117500     EXIT.
117600*
117700 E125-ROOT-STEP.
117800     COMPUTE WS-ROOT-MID = (WS-ROOT-LO + WS-ROOT-HI) / 2.
117900     MOVE WS-ROOT-MID TO WS-FACTOR-RATE.
118000     MOVE WS-ROOT-N   TO WS-FACTOR-N.
118100     PERFORM E100-COMPUTE-FACTOR THRU E100-EXIT.
118200     IF WS-FACTOR-RESULT > WS-ROOT-TARGET
118300         MOVE WS-ROOT-MID TO WS-ROOT-HI
118400     ELSE
118500         MOVE WS-ROOT-MID TO WS-ROOT-LO.
118600     ADD 1 TO WS-ROOT-CTR.
118700 E125-EXIT.
118800     EXIT.
118900*
119000*-----------------------------------------------------------------
119100* E150-LEVEL-PAYMENT - STANDARD LEVEL-PAYMENT FORMULA FOR MG/AL/
119200* PL, VIA THE SAME E100-COMPUTE-FACTOR ROUTINE.  A ZERO RATE
119300* (SEEN ON A FEW PROMOTIONAL-RATE TEST CASES) FALLS BACK TO A
119400* STRAIGHT-LINE PAYMENT SO WE DO NOT DIVIDE BY ZERO.
119500*-----------------------------------------------------------------
119600 E150-LEVEL-PAYMENT.
119700     IF WS-CP-PERIODIC-RATE = 0
119800         COMPUTE WS-CP-LEVEL-PAYMENT ROUNDED =
119900             WS-CP-NET-PRINCIPAL / WS-CP-MONTHS
120000     ELSE
120100         MOVE WS-CP-PERIODIC-RATE TO WS-FACTOR-RATE
120200         MOVE WS-CP-MONTHS        TO WS-FACTOR-N
120300         PERFORM E100-COMPUTE-FACTOR THRU E100-EXIT
120400         COMPUTE WS-CP-LEVEL-PAYMENT ROUNDED =
120500             WS-CP-NET-PRINCIPAL * WS-CP-PERIODIC-RATE
120600                 * WS-FACTOR-RESULT
120700                 / (WS-FACTOR-RESULT - 1).
120800 E150-EXIT.
120900     EXIT.
121000*
121100*-----------------------------------------------------------------
121200* E200-AMORTIZE-MONTH - ONE MONTH OF MG/AL/PL AMORTIZATION.  ON
121300* THE MONTH THE BALANCE REACHES ZERO THE REPORTED PAYMENT,
121400* PRINCIPAL AND INTEREST COLUMNS COME BACK ZERO EVEN THOUGH THE
121500* REAL INTEREST FOR THAT MONTH IS STILL IN CUM-INTEREST -- SAME
121600* "ZERO OUT THE PAYOFF MONTH'S COLUMNS" CONVENTION THIS SHOP
121700* USES ON A FINAL PARTIAL-PAYOFF BILL ELSEWHERE IN THE SYSTEM.
121800*-----------------------------------------------------------------
121900 E200-AMORTIZE-MONTH.
122000     IF WS-CP-BALANCE <= 0
122100         MOVE 0 TO WS-CP-PAYMENT-THIS
122200         MOVE 0 TO WS-CP-INTEREST-THIS
122300         MOVE 0 TO WS-CP-PRINCIPAL-THIS
122400     ELSE
122500         COMPUTE WS-CP-INTEREST-THIS ROUNDED =
122600             WS-CP-BALANCE * WS-CP-PERIODIC-RATE
122700         COMPUTE WS-CP-PRINCIPAL-THIS ROUNDED =
122800             WS-CP-LEVEL-PAYMENT - WS-CP-INTEREST-THIS
122900         ADD WS-CP-INTEREST-THIS TO WS-CP-CUM-INTEREST
123000         COMPUTE WS-CP-BALANCE ROUNDED =
123100             WS-CP-BALANCE - WS-CP-PRINCIPAL-THIS
123200                 - WS-CP-EXTRA-PMT
123300         IF WS-CP-BALANCE <= 0
123400             MOVE 0 TO WS-CP-BALANCE
123500             MOVE 0 TO WS-CP-PAYMENT-THIS
123600             MOVE 0 TO WS-CP-INTEREST-THIS
123700             MOVE 0 TO WS-CP-PRINCIPAL-THIS
123800         ELSE
123900             COMPUTE WS-CP-PAYMENT-THIS ROUNDED =
124000                 WS-CP-LEVEL-PAYMENT + WS-CP-EXTRA-PMT
124100                     + WS-CP-ESCROW.
124200 E200-EXIT.
124300     EXIT.
124400*
124500*=================================================================
124600* F-SERIES - OUTPUT WRITES, SHARED BY ALL EIGHT CALC TYPES
124700*=================================================================
124800* BUILDS AND WRITES ONE PFC-DTL-REC FOR THE CURRENT PERIOD, THEN
124900* KICKS OFF THE CONSOLE-VISIBLE (PRINTED) SIDE OF THE SCHEDULE VIA
125000* G100.  EVERY D1nn/D2nn/.../D8nn PERIOD PARAGRAPH ROUTES THROUGH
125100* HERE RATHER THAN WRITING PFC-DTL-REC ITSELF, SO THE RECORD
125200* LAYOUT ONLY HAS TO BE FILLED IN ONE PLACE IN THE WHOLE PROGRAM.
125300 F000-WRITE-DETAIL.
125400     MOVE PFC1100-REQ-ID          TO PFC-DTL-REQ-ID.
125500     MOVE PFC1100-REQ-TYPE        TO PFC-DTL-TYPE.
125600     MOVE WS-CP-CURRENT-PERIOD    TO PFC-DTL-PERIOD.
125700     MOVE WS-CP-CURRENT-YEAR      TO PFC-DTL-YEAR.
125800     MOVE WS-CP-PAYMENT-THIS      TO PFC-DTL-PAYMENT.
125900     MOVE WS-CP-INTEREST-THIS     TO PFC-DTL-INTEREST.
126000     MOVE WS-CP-PRINCIPAL-THIS    TO PFC-DTL-PRINCIPAL.
126100     MOVE WS-CP-CUM-INTEREST      TO PFC-DTL-CUM-INTEREST.
126200     MOVE WS-CP-BALANCE           TO PFC-DTL-BALANCE.
126300     MOVE WS-CP-REAL-BALANCE      TO PFC-DTL-REAL-BALANCE.
126400     WRITE PFC-DTL-REC.
126500     ADD 1 TO WS-TOT-DETAIL-WRITTEN.
126600     PERFORM G100-PRINT-DETAIL-LINE THRU G100-EXIT.
126700 F000-EXIT.
126800     EXIT.
126900*
127000* ONE PFC-SUM-REC PER SUCCESSFULLY PROCESSED REQUEST - CALLED BY
127100* EVERY D1nn/D2nn/.../D8nn CALC PARAGRAPH ONCE ITS PROJECTION IS
127200* COMPLETE.  ROLLS THIS REQUEST'S INTEREST INTO THE JOB-WIDE
127300* WS-TOT-INTEREST-ALL AND ECHOES A ONE-LINE RESULT TO THE
127400* CONSOLE (US00308) SO OPERATIONS SEES EACH REQUEST FINISH.
127500 F100-WRITE-SUMMARY.
127600     MOVE PFC1100-REQ-ID           TO PFC-SUM-REQ-ID.
127700     MOVE PFC1100-REQ-TYPE         TO PFC-SUM-TYPE.
127800     MOVE 'K'                      TO PFC-SUM-STATUS.
127900     MOVE WS-CP-TOTAL-PERIODS      TO PFC-SUM-PERIODS.
128000     MOVE WS-CP-LEVEL-PAYMENT      TO PFC-SUM-PAYMENT.
128100     MOVE WS-CP-CUM-INTEREST       TO PFC-SUM-TOTAL-INTEREST.
128200     MOVE WS-CP-BALANCE            TO PFC-SUM-FINAL-BALANCE.
128300     MOVE SPACES                   TO PFC-SUM-ERR-MSG.
128400     WRITE PFC-SUM-REC.
128500     ADD WS-CP-CUM-INTEREST TO WS-TOT-INTEREST-ALL.
128600     PERFORM G200-PRINT-TOTALS-LINE THRU G200-EXIT.
128700     MOVE WS-CP-LEVEL-PAYMENT TO WS-ED-AMOUNT-1.
128800     MOVE WS-CP-CUM-INTEREST  TO WS-ED-AMOUNT-2.
128900     MOVE WS-CP-BALANCE       TO WS-ED-AMOUNT-3.
129000     DISPLAY PFC1100-REQ-ID ' PAYMENT ' WS-ED-AMOUNT-1
129100         ' INTEREST ' WS-ED-AMOUNT-2 ' BALANCE ' WS-ED-AMOUNT-3
129200         UPON CRT.
129300     ADD 1 TO WS-DISPLAY-COUNT.
129400 F100-EXIT.
129500     EXIT.
129600*
129700* MIRROR OF F100 FOR A REQUEST THAT FAILED B200-VALIDATE-REQUEST
129800* - STILL WRITES A PFC-SUM-REC (STATUS 'E', ZERO FIGURES) SO
129900* DOWNSTREAM PICKS UP ONE SUMMARY RECORD PER INPUT REQUEST
130000* WHETHER IT PASSED EDITS OR NOT, PLUS AN ERROR LINE ON THE
130100* PRINTED REPORT CARRYING WS-VALID-MSG.
130200 F150-WRITE-ERROR-SUMMARY.
130300     ADD 1 TO WS-TOT-REQUESTS-ERROR.
130400     MOVE PFC1100-REQ-ID       TO PFC-SUM-REQ-ID.
130500     MOVE PFC1100-REQ-TYPE     TO PFC-SUM-TYPE.
130600     MOVE 'E'                  TO PFC-SUM-STATUS.
130700     MOVE 0                    TO PFC-SUM-PERIODS.
130800     MOVE 0                    TO PFC-SUM-PAYMENT.
130900     MOVE 0                    TO PFC-SUM-TOTAL-INTEREST.
131000     MOVE 0                    TO PFC-SUM-FINAL-BALANCE.
131100     MOVE WS-VALID-MSG         TO PFC-SUM-ERR-MSG.
131200     WRITE PFC-SUM-REC.
131300     IF WS-RPT-LINE-COUNT > 54
131400         PERFORM G000-PRINT-PAGE-HDR THRU G000-EXIT.
131500     MOVE SPACES TO RPT-ERR-LINE.
131600     MOVE ' '    TO RPT-EL-CTL.
131700     MOVE WS-VALID-MSG TO RPT-EL-MSG.
131800     WRITE RPT-REC FROM RPT-ERR-LINE AFTER ADVANCING 1 LINE.
131900     ADD 1 TO WS-RPT-LINE-COUNT.
132000 F150-EXIT.
132100     EXIT.
132200*
132300*=================================================================
132400* G-SERIES - 132-COLUMN REPORT (PAGE/COLUMN/REQUEST HEADERS,
132500* DETAIL, TOTALS, YEARLY CONTROL BREAK, GRAND TOTALS)
132600*=================================================================
132700* TOP-OF-FORM PAGE HEADER PLUS THE COLUMN HEADER RIGHT UNDERNEATH
132800* IT - EVERY OTHER G-SERIES PARAGRAPH CALLS BACK HERE WHENEVER
132900* WS-RPT-LINE-COUNT PASSES 54 SO A NEW PAGE ALWAYS STARTS WITH
133000* BOTH HEADERS, NOT JUST A BLANK TOP LINE.
133100 G000-PRINT-PAGE-HDR.
133200     ADD 1 TO WS-RPT-PAGE-NO.
133300     MOVE SPACES         TO RPT-PAGE-HDR-LINE.
133400     MOVE '1'            TO RPT-PH-CTL.
133500     MOVE WS-RUN-ID      TO RPT-PH-RUN-ID.
133600     MOVE WS-RPT-PAGE-NO TO RPT-PH-PAGE-NO.
133700     WRITE RPT-REC FROM RPT-PAGE-HDR-LINE
133800             AFTER ADVANCING TOP-OF-FORM.
133900     MOVE SPACES TO RPT-COL-HDR-LINE.
134000     MOVE ' '    TO RPT-CH-CTL.
134100     WRITE RPT-REC FROM RPT-COL-HDR-LINE AFTER ADVANCING 2 LINES.
134200     MOVE 2 TO WS-RPT-LINE-COUNT.
134300 G000-EXIT.
134400     EXIT.
134500*
134600* ONE BANNER LINE PER REQUEST, CALLED BY C010-PROCESS-REQUEST
134700* RIGHT AFTER B200-VALIDATE-REQUEST PASSES, BEFORE ANY CALC
134800* PARAGRAPH RUNS - SO EVEN A REQUEST WHOSE SCHEDULE IS ALL
134900* PAST-PERIOD-12 (AND THEREFORE PRINTS NO DETAIL LINES) STILL
135000* SHOWS UP ON THE REPORT.
135100 G010-PRINT-REQ-HEADER.
135200     IF WS-RPT-LINE-COUNT > 54
135300         PERFORM G000-PRINT-PAGE-HDR THRU G000-EXIT.
135400     MOVE SPACES                 TO RPT-REQ-HDR-LINE.
135500     MOVE ' '                    TO RPT-RH-CTL.
135600     MOVE PFC1100-REQ-ID         TO RPT-RH-REQ-ID.
135700     MOVE PFC1100-REQ-TYPE       TO RPT-RH-TYPE.
135800     MOVE PFC1100-REQ-PRINCIPAL  TO RPT-RH-PRINCIPAL.
135900     MOVE PFC1100-REQ-RATE       TO RPT-RH-RATE.
136000     WRITE RPT-REC FROM RPT-REQ-HDR-LINE AFTER ADVANCING 1 LINE.
136100     ADD 1 TO WS-RPT-LINE-COUNT.
136200 G010-EXIT.
136300     EXIT.
136400*
136500*-----------------------------------------------------------------
136600* G100-PRINT-DETAIL-LINE - ONLY THE FIRST 12 PERIODS OF EACH
136700* SCHEDULE PRINT ON THE REPORT; THE FULL SCHEDULE STILL GOES TO
136800* SCHEDULE-DETAIL-FILE FOR DOWNSTREAM USE.  KEEPS A 30-YEAR
136900* MORTGAGE FROM BURYING THE REPORT IN 360 DETAIL LINES.
137000*-----------------------------------------------------------------
137100 G100-PRINT-DETAIL-LINE.
137200     IF WS-CP-CURRENT-PERIOD NOT > 12
137300         PERFORM G105-PRINT-ONE-DETAIL THRU G105-EXIT.
137400 G100-EXIT.
137500     EXIT.
137600*
137700*-----------------------------------------------------------------
137800* G105-PRINT-ONE-DETAIL - PAGE-BREAK CHECK, THEN A "PLAN YEAR"
137900* CAPTION LINE (VIA G110) WHENEVER THE PRINTED PORTION OF THE
138000* SCHEDULE CROSSES A YEAR BOUNDARY, THEN THE DETAIL LINE ITSELF.
138100* WS-BREAK-PER-YR-KEY HOLDS THE LAST PERIOD/YEAR WRITTEN SO THE
138200* COMPARE IS A SINGLE 9-DIGIT KEY, NOT TWO SEPARATE COMPARES.
138300*-----------------------------------------------------------------
138400 G105-PRINT-ONE-DETAIL.
138500     IF WS-RPT-LINE-COUNT > 54
138600         PERFORM G000-PRINT-PAGE-HDR THRU G000-EXIT.
138700     IF WS-FIRST-DTL-OF-REQ
138800         MOVE 'N' TO WS-FIRST-DTL-SW
138900         MOVE PFC-DTL-PER-YR-KEY TO WS-BREAK-PER-YR-KEY
139000     ELSE
139100     IF PFC-DTL-PER-YR-KEY NOT = WS-BREAK-PER-YR-KEY
139200         MOVE PFC-DTL-PER-YR-KEY TO WS-BREAK-PER-YR-KEY
139300         PERFORM G110-PRINT-YEAR-BREAK THRU G110-EXIT.
139400     MOVE SPACES               TO RPT-DETAIL-LINE.
139500     MOVE ' '                  TO RPT-DL-CTL.
139600     MOVE WS-CP-CURRENT-PERIOD TO RPT-DL-PERIOD.
139700     MOVE WS-CP-PAYMENT-THIS   TO RPT-DL-PAYMENT.
139800     MOVE WS-CP-INTEREST-THIS  TO RPT-DL-INTEREST.
139900     MOVE WS-CP-PRINCIPAL-THIS TO RPT-DL-PRINCIPAL.
140000     MOVE WS-CP-CUM-INTEREST   TO RPT-DL-CUM-INTEREST.
140100     MOVE WS-CP-BALANCE        TO RPT-DL-BALANCE.
140200     WRITE RPT-REC FROM RPT-DETAIL-LINE AFTER ADVANCING 1 LINE.
140300     ADD 1 TO WS-RPT-LINE-COUNT.
140400 G105-EXIT.
140500     EXIT.
140600*
140700*-----------------------------------------------------------------
140800* G110-PRINT-YEAR-BREAK - ONE-LINE "PLAN YEAR nnn" CAPTION PRINTED
140900* AHEAD OF THE FIRST DETAIL LINE OF EACH NEW YEAR IN THE PRINTED
141000* PORTION OF THE SCHEDULE.  ADDED SO A REVIEWER SCANNING THE
141100* REPORT CAN SEE WHERE YEAR 1 ENDS AND YEAR 2 BEGINS WITHOUT
141200* COUNTING PERIOD NUMBERS BY HAND.
141300*-----------------------------------------------------------------
141400 G110-PRINT-YEAR-BREAK.
141500     IF WS-RPT-LINE-COUNT > 54
141600         PERFORM G000-PRINT-PAGE-HDR THRU G000-EXIT.
141700     MOVE SPACES        TO RPT-YRBRK-LINE.
141800     MOVE ' '           TO RPT-YB-CTL.
141900     MOVE WS-BREAK-YEAR TO RPT-YB-YEAR.
142000     WRITE RPT-REC FROM RPT-YRBRK-LINE AFTER ADVANCING 2 LINES.
142100     ADD 1 TO WS-RPT-LINE-COUNT.
142200 G110-EXIT.
142300     EXIT.
142400*
142500* PER-REQUEST TOTALS - CALLED FROM F100-WRITE-SUMMARY RIGHT AFTER
142600* THE SUMMARY RECORD IS WRITTEN, SO THE PRINTED TOTALS LINE AND
142700* PFC-SUM-REC ALWAYS AGREE FIELD FOR FIELD.
142800 G200-PRINT-TOTALS-LINE.
142900     IF WS-RPT-LINE-COUNT > 54
143000         PERFORM G000-PRINT-PAGE-HDR THRU G000-EXIT.
143100     MOVE SPACES                  TO RPT-TOTALS-LINE.
143200     MOVE ' '                     TO RPT-TL-CTL.
143300     MOVE WS-CP-TOTAL-PERIODS     TO RPT-TL-PERIODS.
143400     MOVE WS-CP-LEVEL-PAYMENT     TO RPT-TL-PAYMENT.
143500     MOVE WS-CP-CUM-INTEREST      TO RPT-TL-INTEREST.
143600     MOVE WS-CP-BALANCE           TO RPT-TL-BALANCE.
143700     WRITE RPT-REC FROM RPT-TOTALS-LINE AFTER ADVANCING 2 LINES.
143800     ADD 1 TO WS-RPT-LINE-COUNT.
143900 G200-EXIT.
144000     EXIT.
144100*
144200* RT-ONLY - WALKS RT-YEAR-TABLE, POPULATED BY D620-RT-PERIOD-LOOP
144300* AS THE PROJECTION RAN, AND PRINTS ONE LINE PER PLAN YEAR.
144400* CALLED FROM D600-RT-CALC AFTER THE PERIOD LOOP FINISHES, NOT
144500* INTERLEAVED WITH THE DETAIL LINES THE WAY THE YEAR-BREAK
144600* CAPTION IN G110 IS.
144700 G300-PRINT-RT-YEARLY.
144800     PERFORM G310-PRINT-ONE-RT-YEAR THRU G310-EXIT
144900             VARYING RT-YEAR-NDX FROM 1 BY 1
145000             UNTIL RT-YEAR-NDX > WS-CP-YEARS.
145100 G300-EXIT.
145200     EXIT.
145300*
145400* ONE RT-YEAR-TABLE ENTRY TO ONE PRINT LINE - PLAIN TABLE-TO-
145500* REPORT MOVE, NO ARITHMETIC OF ITS OWN.
145600 G310-PRINT-ONE-RT-YEAR.
145700     IF WS-RPT-LINE-COUNT > 54
145800         PERFORM G000-PRINT-PAGE-HDR THRU G000-EXIT.
145900     MOVE SPACES                          TO RPT-YEARLY-LINE.
146000     MOVE ' '                             TO RPT-YL-CTL.
146100     MOVE RT-YEAR-NUMBER (RT-YEAR-NDX)    TO RPT-YL-YEAR.
146200     MOVE RT-YEAR-START-BAL (RT-YEAR-NDX) TO RPT-YL-START-BAL.
146300     MOVE RT-YEAR-CONTRIB (RT-YEAR-NDX)   TO RPT-YL-CONTRIB.
146400     MOVE RT-YEAR-INTEREST (RT-YEAR-NDX)  TO RPT-YL-INTEREST.
146500     MOVE RT-YEAR-END-BAL (RT-YEAR-NDX)   TO RPT-YL-END-BAL.
146600     WRITE RPT-REC FROM RPT-YEARLY-LINE AFTER ADVANCING 1 LINE.
146700     ADD 1 TO WS-RPT-LINE-COUNT.
146800 G310-EXIT.
146900     EXIT.
147000*
147100* END-OF-JOB WRAP-UP - ONE PRINTED GRAND-TOTALS LINE PLUS THE
147200* SAME FIGURES ECHOED TO THE CONSOLE (US00308) SO THE OPERATOR
147300* WATCHING THE JOB RUN DOES NOT HAVE TO WAIT FOR THE PRINTED
147400* REPORT TO COME OFF THE SPOOL TO SEE HOW THE RUN WENT.
147500 G900-PRINT-GRAND-TOTALS.
147600     MOVE SPACES                    TO RPT-GRAND-TOTALS-LINE.
147700     MOVE '1'                       TO RPT-GT-CTL.
147800     MOVE WS-TOT-REQUESTS-READ      TO RPT-GT-READ.
147900     MOVE WS-TOT-REQUESTS-OK        TO RPT-GT-OK.
148000     MOVE WS-TOT-REQUESTS-ERROR     TO RPT-GT-ERR.
148100     MOVE WS-TOT-DETAIL-WRITTEN     TO RPT-GT-DTL.
148200     MOVE WS-TOT-INTEREST-ALL       TO RPT-GT-INT.
148300     WRITE RPT-REC FROM RPT-GRAND-TOTALS-LINE
148400             AFTER ADVANCING TOP-OF-FORM.
148500     MOVE WS-TOT-REQUESTS-READ TO WS-ED-COUNT-1.
148600     DISPLAY 'PFCNTR3110 REQUESTS READ   = ' WS-ED-COUNT-1
148700             UPON CRT.
148800     ADD 1 TO WS-DISPLAY-COUNT.
148900     MOVE WS-TOT-REQUESTS-OK TO WS-ED-COUNT-1.
149000     DISPLAY 'PFCNTR3110 REQUESTS OK     = ' WS-ED-COUNT-1
149100             UPON CRT.
149200     ADD 1 TO WS-DISPLAY-COUNT.
149300     MOVE WS-TOT-REQUESTS-ERROR TO WS-ED-COUNT-1.
149400     DISPLAY 'PFCNTR3110 REQUESTS ERROR  = ' WS-ED-COUNT-1
149500             UPON CRT.
149600     ADD 1 TO WS-DISPLAY-COUNT.
149700     MOVE WS-TOT-DETAIL-WRITTEN TO WS-ED-COUNT-1.
149800     DISPLAY 'PFCNTR3110 DETAIL RECORDS  = ' WS-ED-COUNT-1
149900             UPON CRT.
150000     ADD 1 TO WS-DISPLAY-COUNT.
150100     MOVE WS-TOT-INTEREST-ALL TO WS-ED-AMOUNT-1.
150200     DISPLAY 'PFCNTR3110 TOTAL INTEREST  = ' WS-ED-AMOUNT-1
150300             UPON CRT.
150400     ADD 1 TO WS-DISPLAY-COUNT.
150500     DISPLAY 'PFCNTR3110 CONSOLE LINES   = ' WS-DISPLAY-COUNT
150600             UPON CRT.
150700 G900-EXIT.
150800     EXIT.
150900*
151000*-----------------------------------------------------------------
151100* Z900-END-RTN - CLOSE EVERYTHING DOWN.
151200*-----------------------------------------------------------------
151300 Z900-END-RTN.
151400     CLOSE CALC-REQUEST-FILE
151500           DEBT-ITEM-FILE
151600           SCHEDULE-DETAIL-FILE
151700           SUMMARY-FILE
151800           REPORT-FILE.
151900 Z900-EXIT.
152000     EXIT.
