000100* END-OF-JOB GRAND TOTALS - BUMPED IN LINE AS EACH CALC-REQUEST
000200* IS PROCESSED (SEE C010/C000/F100 IN SETPFC20), PRINTED BY
000300* G900-PRINT-GRAND-TOTALS AND DISPLAYED TO THE CONSOLE.
000400* OPERATIONS TIES THIS LINE TO THE JOB LOG EVERY NIGHT - IF
000500* REQUESTS-READ DOES NOT MATCH THE INPUT-FILE RECORD COUNT ON THE
000600* JCL LISTING, THE RUN GETS RESUBMITTED RATHER THAN PASSED TO THE
000700* PLANNING DESK.  KEEP THESE FIELDS PIC 9 COMP, NOT COMP-3 - THEY
000800* ARE PURE COUNTERS, NEVER MOVED TO AN EDITED MONEY PICTURE.
000900 01  WS-GRAND-TOTALS.
001000* COUNT OF CALC-REQUEST RECORDS READ FROM CALCREQ THIS RUN,
001100* REGARDLESS OF WHETHER THE REQUEST VALIDATED.
001200     05  WS-TOT-REQUESTS-READ             PIC 9(7)      COMP.
001300* BUMPED AT THE BOTTOM OF C000-DISPATCH-CALC, WHICH C010-PROCESS-
001400* REQUEST ONLY REACHES WHEN B200-VALIDATE-REQUEST PASSES - AN
001500* INVALID REQUEST GOES TO F150-WRITE-ERROR-SUMMARY INSTEAD AND
001600* NEVER TOUCHES THIS COUNTER.
001700     05  WS-TOT-REQUESTS-OK               PIC 9(7)      COMP.
001800* BUMPED BY F150-WRITE-ERROR-SUMMARY - ONE OF THESE PER BAD
001900* REQUEST, WITH THE REASON IN PFC-SUM-ERR-MSG ON SUMMARY-FILE.
002000     05  WS-TOT-REQUESTS-ERROR            PIC 9(7)      COMP.
002100* COUNT OF SCHEDULE-DETAIL-FILE RECORDS WRITTEN BY F000-WRITE-
002200* DETAIL ACROSS ALL REQUESTS - A DP REQUEST WITH SEVERAL DEBTS
002300* WRITES ONE DETAIL PER DEBT PER MONTH, NOT ONE PER REQUEST.
002400     05  WS-TOT-DETAIL-WRITTEN            PIC 9(7)      COMP.
002500* RUNNING SUM OF WS-CP-CUM-INTEREST ACROSS EVERY REQUEST IN THE
002600* RUN - ADDED PER US00190 AFTER THE PLANNING DESK ASKED FOR A
002700* PORTFOLIO-WIDE INTEREST FIGURE ON THE NIGHTLY BATCH LOG.
002800     05  WS-TOT-INTEREST-ALL              PIC S9(11)V99 COMP-3.
002900     05  FILLER                           PIC X(10).
