000100* WS-CALC-PARM - CANONICAL WORKING PARAMETERS SHARED BY EVERY
000200* CALC PARAGRAPH.  B200-VALIDATE-REQUEST AND B300-FREQ-TO-
000300* PERIODS LOAD THIS GROUP FROM THE PFC1100-REC JUST READ, THEN
000400* EACH D1nn/D2nn/... CALC PARAGRAPH RUNS ITS PROJECTION OR
000500* AMORTIZATION LOOP AGAINST THESE FIELDS.  RATES CARRY EXTRA
000600* DECIMAL PLACES (V9(9)) SO (1+I)**N STAYS ACCURATE BEFORE THE
000700* FINAL ROUNDED MOVE TO A MONEY FIELD.
000800* RELOADED AT THE TOP OF EVERY REQUEST (NOT JUST INITIALIZED
000900* ONCE AT JOB START) SO A FIELD LEFT OVER FROM ONE CALC TYPE
001000* CANNOT LEAK INTO THE NEXT REQUEST'S PROJECTION.
001100 01  WS-CALC-PARM.
001200* NUMBER OF PAYMENT/COMPOUNDING PERIODS PER YEAR, SET BY B300
001300* FROM PFC1100-REQ-FREQ - 365/52/26/12/4/1 FOR DY/WK/BW/MO/QT/
001400* YR RESPECTIVELY.  MO IS ALSO THE FALLBACK FOR ANY CODE B300
001500* DOES NOT RECOGNIZE.
001600     05  WS-CP-PERIODS-PER-YEAR           PIC 9(3)      COMP.
001700* TOTAL PERIODS THE PROJECTION RUNS - REQ-DURATION CONVERTED TO
001800* PERIODS BY B300 WHEN REQ-DUR-UNIT IS YEARS.
001900     05  WS-CP-TOTAL-PERIODS              PIC 9(7)      COMP.
002000* CURRENT PERIOD NUMBER WITHIN THE PROJECTION LOOP, 1-ORIGIN.
002100     05  WS-CP-CURRENT-PERIOD             PIC 9(7)      COMP.
002200* ABSOLUTE MONTH COUNTER USED BY DP (WS-CP-DP-MONTH DRIVES THIS
002300* ONE INSTEAD ON THAT CALC TYPE, SEE D520).
002400     05  WS-CP-CURRENT-MONTH              PIC 9(7)      COMP.
002500* PLAN YEAR NUMBER DERIVED FROM CURRENT-PERIOD, 1-ORIGIN - FEEDS
002600* PFC-DTL-YEAR ON EVERY DETAIL RECORD.
002700     05  WS-CP-CURRENT-YEAR               PIC 9(5)      COMP.
002800* PERIODIC (PER-PAYMENT) RATE, DERIVED FROM ANNUAL-RATE BY
002900* E100-COMPUTE-FACTOR'S CALLERS BEFORE THE AMORTIZATION LOOP.
003000     05  WS-CP-PERIODIC-RATE              PIC S9(3)V9(9) COMP-3.
003100* COPY OF PFC1100-REQ-RATE, KEPT AT PARM-GROUP PRECISION SO
003200* BISECTION IN E120 CAN COMPARE AGAINST IT WITHOUT ROUND-TRIP
003300* THROUGH THE SHORTER INPUT-RECORD PICTURE.
003400     05  WS-CP-ANNUAL-RATE                PIC S9(3)V9(9) COMP-3.
003500* RUNNING LOAN/SAVINGS BALANCE - WHAT PFC-DTL-BALANCE IS MOVED
003600* FROM ON EVERY DETAIL RECORD.
003700     05  WS-CP-BALANCE                    PIC S9(11)V99 COMP-3.
003800* THIS PERIOD'S CONTRIBUTION (RT/SG/EF) - MAY GROW YEAR OVER
003900* YEAR ON SG PER REQ-ANN-INCR.
004000     05  WS-CP-CONTRIB                    PIC S9(9)V99  COMP-3.
004100* CUMULATIVE CONTRIBUTIONS ACROSS THE WHOLE PROJECTION.
004200     05  WS-CP-CUM-CONTRIB                PIC S9(11)V99 COMP-3.
004300* CUMULATIVE INTEREST ACROSS THE WHOLE PROJECTION - ROLLS UP
004400* INTO WS-TOT-INTEREST-ALL AT F100-WRITE-SUMMARY.
004500     05  WS-CP-CUM-INTEREST               PIC S9(11)V99 COMP-3.
004600* INTEREST PORTION OF THIS SINGLE PERIOD'S ACTIVITY.
004700     05  WS-CP-INTEREST-THIS              PIC S9(9)V99  COMP-3.
004800* TOTAL PAYMENT THIS PERIOD (PRINCIPAL + INTEREST, PLUS ESCROW
004900* ON MG WHERE APPLICABLE).
005000     05  WS-CP-PAYMENT-THIS               PIC S9(9)V99  COMP-3.
005100* PRINCIPAL PORTION OF THIS SINGLE PERIOD'S PAYMENT.
005200     05  WS-CP-PRINCIPAL-THIS             PIC S9(9)V99  COMP-3.
005300* INFLATION-ADJUSTED "REAL" BALANCE ON THE CI PROJECTION ONLY
005400* (US00212) - ZERO ON EVERY OTHER CALC TYPE.
005500     05  WS-CP-REAL-BALANCE               PIC S9(11)V99 COMP-3.
005600* COMPUTED LEVEL (FIXED) PAYMENT FOR AN AMORTIZING LOAN -
005700* MG/AL/PL SOLVE THIS ONCE BEFORE THE PERIOD LOOP STARTS.
005800     05  WS-CP-LEVEL-PAYMENT              PIC S9(9)V99  COMP-3.
005900* EXTRA-PRINCIPAL PORTION OF THIS PERIOD'S PAYMENT ON AL/PL/DP,
006000* NET OF WHATEVER THE MINIMUM PAYMENT ALREADY COVERS.
006100     05  WS-CP-EXTRA-PMT                  PIC S9(7)V99  COMP-3.
006200* MG ESCROW ADD-ON, COPIED STRAIGHT FROM REQ-AUX-AMT2 AND ADDED
006300* TO THE PRINTED PAYMENT BUT NEVER TO THE AMORTIZATION MATH.
006400     05  WS-CP-ESCROW                     PIC S9(7)V99  COMP-3.
006500* PRINCIPAL NET OF ESCROW - THE FIGURE ACTUALLY AMORTIZED WHEN
006600* AN ESCROW ADD-ON IS PRESENT.
006700     05  WS-CP-NET-PRINCIPAL              PIC S9(9)V99  COMP-3.
006800* SG/EF TARGET SAVINGS AMOUNT THE PROJECTION IS SOLVING TOWARD.
006900     05  WS-CP-TARGET                     PIC S9(11)V99 COMP-3.
007000* EF TARGET AFTER THE INFLATION ADJUSTMENT FOR THE PLAN YEAR
007100* IN PROGRESS.
007200     05  WS-CP-ADJ-TARGET                 PIC S9(11)V99 COMP-3.
007300* SG SOLVED PERIODIC CONTRIBUTION REQUIRED TO HIT WS-CP-TARGET
007400* BY THE END OF THE REQUESTED DURATION.
007500     05  WS-CP-REQUIRED-CONTRIB           PIC S9(9)V99  COMP-3.
007600* WHOLE-YEARS PORTION OF A DURATION EXPRESSED AS YEARS+MONTHS.
007700     05  WS-CP-YEARS                      PIC 9(3)      COMP.
007800* TOTAL MONTHS EQUIVALENT OF A YEARS+MONTHS DURATION.
007900     05  WS-CP-MONTHS                     PIC 9(7)      COMP.
008000* DP SNOWBALL/AVALANCHE EXTRA-PAYMENT POOL - STARTS AT REQ-
008100* EXTRA-PMT AND GROWS AS EACH DEBT IN THE PAYOFF ORDER IS
008200* RETIRED AND ITS MINIMUM PAYMENT ROLLS FORWARD.
008300     05  WS-CP-DP-EXTRA-POOL              PIC S9(7)V99  COMP-3.
008400* DP'S OWN MONTH COUNTER, SEPARATE FROM CURRENT-PERIOD BECAUSE
008500* DP LOOPS BY CALENDAR MONTH ACROSS ALL DEBTS AT ONCE RATHER
008600* THAN BY A SINGLE LOAN'S PAYMENT SCHEDULE.
008700     05  WS-CP-DP-MONTH                   PIC 9(5)      COMP.
008800* NUMBER OF DEBTS LOADED INTO DP-DEBT-TABLE FOR THIS REQUEST.
008900     05  WS-CP-DP-DEBT-COUNT              PIC 9(3)      COMP.
009000* EF TARGET FUND SIZE (MONTHS-OF-EXPENSES TIMES MONTHLY
009100* EXPENSE FIGURE) BEFORE ANY INFLATION ADJUSTMENT.
009200     05  WS-CP-EF-TARGET                  PIC S9(9)V99  COMP-3.
009300* EF SOLVED MONTHLY CONTRIBUTION REQUIRED TO REACH THE TARGET.
009400     05  WS-CP-EF-MONTHLY-CONTRIB         PIC S9(7)V99  COMP-3.
009500* EF SHORTFALL REMAINING TO BE SAVED AS OF THE CURRENT PERIOD.
009600     05  WS-CP-EF-REMAINING               PIC S9(9)V99  COMP-3.
009700     05  FILLER                           PIC X(10).
